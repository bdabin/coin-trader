000100******************************************************************
000200* DCLGEN TABLE(CBTNOTC)                                          *
000300*        LIBRARY(CBT.CPF.DCLGEN(CBTNOTC))                        *
000400*        ACTION(REPLACE)                                         *
000500*        NAMES(NOT-)                                             *
000600*        QUOTE                                                   *
000700*        COLSUFFIX(YES)                                          *
000800* ... IS THE DCLGEN COMMAND THAT MADE THE FOLLOWING STATEMENTS   *
000900******************************************************************
001000* COBOL DECLARATION FOR TABLE CBTOLTP.CBTNOTC                    *
001100* EXCHANGE ANNOUNCEMENT EXTRACT - LOADED ENTIRE INTO A WORKING
001200* STORAGE TABLE AT THE START OF THE BATCH RUN (SMALL VOLUME).
001300******************************************************************
001400*  88/01/14  RGARCIA  REQ CBT-0002  INITIAL DCLGEN FOR NOTICES   *
001500*  90/05/09  MTORRES  REQ CBT-0019  KEYWORD ARRAY WIDENED TO 5   *
001600*  96/03/28  MTORRES  REQ CBT-0044  TICKER ARRAY WIDENED TO 10   *
001700*  99/01/06  JORTIZ    Y2K REQ CBT-0056  NOTICE-ID EXPANDED TO   *
001800*                      9(9) - NO DATE FIELDS IN THIS RECORD      *
001900******************************************************************
002000 01  NOTC.
002100*                       NOTICE_ID
002200     10 NOTICE-ID           PIC 9(9) USAGE COMP.
002300*                       TITLE
002400     10 TITLE               PIC X(50).
002500*                       TICKER_COUNT
002600     10 TICKER-COUNT        PIC S9(4) USAGE COMP.
002700*                       TICKERS
002800     10 NOT-TICKERS OCCURS 10 TIMES
002900                        INDEXED BY NOT-TICK-IX
003000                            PIC X(12).
003100*                       KEYWORD_COUNT
003200     10 KEYWORD-COUNT       PIC S9(4) USAGE COMP.
003300*                       KEYWORDS - NEW-LISTING/LISTING = LISTING
003400*                       CLASS (SOURCE FEED CARRIES THE KOREAN-
003500*                       LANGUAGE TERMS FOR "NEW" AND "LISTING");
003600*                       AIRDROP IS ALSO CODED AS A LISTING-CLASS
003700*                       KEYWORD (SOURCE TERM: THE KOREAN WORD FOR
003800*                       "AIRDROP")
003900     10 NOT-KEYWORDS OCCURS 5 TIMES
004000                        INDEXED BY NOT-KEYW-IX
004100                            PIC X(12).
004200     10 FILLER              PIC X(15).
004300******************************************************************
004400* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 5       *
004500******************************************************************
