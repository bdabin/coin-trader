000100******************************************************************
000200* DCLGEN TABLE(CBTTICK)                                          *
000300*        LIBRARY(CBT.CPF.DCLGEN(CBTTICK))                        *
000400*        ACTION(REPLACE)                                         *
000500*        NAMES(TIK-)                                             *
000600*        QUOTE                                                   *
000700*        COLSUFFIX(YES)                                          *
000800* ... IS THE DCLGEN COMMAND THAT MADE THE FOLLOWING STATEMENTS   *
000900******************************************************************
001000* COBOL DECLARATION FOR TABLE CBTOLTP.CBTTICK                    *
001100* ONE ROW PER TICKER PER EVALUATION CYCLE - EXTRACTED NIGHTLY
001200* FROM THE EXCHANGE FEED STAGING TABLE FOR THE BATCH RULE ENGINE.
001300******************************************************************
001400*  87/11/03  RGARCIA  REQ CBT-0001  INITIAL DCLGEN FOR TICK FEED
001500*  89/02/17  RGARCIA  REQ CBT-0014  ADDED 72-SLOT PRICE HISTORY
001600*  91/06/05  MTORRES  REQ CBT-0028  ADDED VOLUME HISTORY ARRAY
001700*  94/09/22  MTORRES  REQ CBT-0041  WIDENED VOLUME TO 9(13)V9(4)
001800*  98/12/09  JORTIZ    Y2K REQ CBT-0055  DATE FIELDS REVIEWED -
001900*                      NO 2-DIGIT YEAR FIELDS IN THIS RECORD
002000*  02/04/18  JORTIZ    REQ CBT-0067  FEAR-GREED INDEX ADDED
002100******************************************************************
002200 01  TICK.
002300*                       TICKER
002400     10 TICKER              PIC X(12).
002500*                       CURRENT_PRICE
002600     10 CURRENT-PRICE       PIC 9(11)V99 USAGE COMP-3.
002700*                       VOLUME
002800     10 VOLUME              PIC 9(13)V9(4) USAGE COMP-3.
002900*                       CHANGE_PCT
003000     10 CHANGE-PCT          PIC S9(3)V99 USAGE COMP-3.
003100*                       OPEN_PRICE
003200     10 OPEN-PRICE          PIC 9(11)V99 USAGE COMP-3.
003300*                       PREV_HIGH
003400     10 PREV-HIGH           PIC 9(11)V99 USAGE COMP-3.
003500*                       PREV_LOW
003600     10 PREV-LOW            PIC 9(11)V99 USAGE COMP-3.
003700*                       FEAR_GREED  (NEG = ABSENT FROM FEED)
003800     10 FEAR-GREED          PIC S9(3) USAGE COMP.
003900*                       HIST_COUNT
004000     10 HIST-COUNT          PIC S9(4) USAGE COMP.
004100*                       PRICE_HIST  OLDEST FIRST, NEWEST LAST
004200     10 PRICE-HIST OCCURS 72 TIMES
004300                        INDEXED BY TIK-PRICE-IX
004400                            PIC 9(11)V99 USAGE COMP-3.
004500*                       VOL_HIST_COUNT
004600     10 VOL-HIST-COUNT      PIC S9(4) USAGE COMP.
004700*                       VOL_HIST    OLDEST FIRST
004800     10 VOL-HIST OCCURS 72 TIMES
004900                        INDEXED BY TIK-VOL-IX
005000                            PIC 9(13)V9(4) USAGE COMP-3.
005100*                       TICKER (ALT VIEW - EXCH PREFIX / SYMBOL)
005200     10 TIK-TICKER-ALT REDEFINES TICKER.
005300         15 TIK-QUOTE-CCY   PIC X(3).
005400         15 FILLER          PIC X(1).
005500         15 TIK-BASE-SYMBOL PIC X(8).
005600     10 FILLER              PIC X(20).
005700******************************************************************
005800* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 13      *
005900******************************************************************
