000100******************************************************************
000200* DCLGEN TABLE(CBTPORT)                                          *
000300*        LIBRARY(CBT.CPF.DCLGEN(CBTPORT))                        *
000400*        ACTION(REPLACE)                                         *
000500*        NAMES(PRT-)                                             *
000600*        QUOTE                                                   *
000700******************************************************************
000800* COBOL DECLARATION FOR TABLE CBTOLTP.CBTPORT                    *
000900* SIMULATED PORTFOLIO STATE - ONE PER BATCH RUN, HELD ENTIRELY   *
001000* IN WORKING-STORAGE FOR THE LIFE OF THE JOB. POSITIONS TABLE IS
001100* BOUNDED BY THE 10-COIN TRADING UNIVERSE; SERIAL SEARCH IS FINE.
001200* NO INDEXED FILE IS NEEDED FOR THIS RECORD.
001300******************************************************************
001400*  88/05/06  RGARCIA  REQ CBT-0006  INITIAL PORTFOLIO LAYOUT     *
001500*  91/09/23  MTORRES  REQ CBT-0027  WIN-RATE MOVED TO A DERIVED  *
001600*                      FIELD, COMPUTED BY 2900-COMPUTE-WIN-RATE  *
001700*  96/06/17  MTORRES  REQ CBT-0046  POSITIONS TABLE WIDENED TO   *
001800*                      10 ENTRIES TO COVER THE FULL COIN LIST    *
001900******************************************************************
002000 01  PORT.
002100*                       KRW_BALANCE
002200     10 KRW-BALANCE          PIC S9(11)V99 USAGE COMP-3.
002300*                       TOTAL_TRADES
002400     10 TOTAL-TRADES         PIC 9(5) USAGE COMP.
002500*                       WINNING_TRADES
002600     10 WINNING-TRADES       PIC 9(5) USAGE COMP.
002700*                       TOTAL_PROFIT
002800     10 TOTAL-PROFIT         PIC S9(11)V99 USAGE COMP-3.
002900*                       WIN_RATE (DERIVED, NOT STAGED - SEE
003000*                       2900-COMPUTE-WIN-RATE IN CBTENG)
003100     10 WIN-RATE             PIC 9V9(4) USAGE COMP-3.
003200*                       OPEN_POSITION_COUNT (WORKING COUNTER)
003300     10 OPEN-POSN-COUNT      PIC S9(4) USAGE COMP.
003400*                       POSITIONS - ONE PER TICKER IN THE
003500*                       TRADING UNIVERSE, MAX ONE OPEN PER TICKER
003600     10 PRT-POSITIONS OCCURS 10 TIMES
003700                        INDEXED BY PRT-POSN-IX.
003800*                       FIELDS BELOW MIRROR CBTPOSN - KEPT AS A
003900*                       SEPARATE MANUAL COPY SINCE THE STANDALONE
004000*                       CBTPOSN DCLGEN CANNOT BE COPYBOOK-NESTED
004100*                       AT A DEEPER LEVEL WITHOUT RENUMBERING.
004200         15 PRT-STRATEGY-NAME    PIC X(30).
004300         15 PRT-TICKER           PIC X(12).
004400         15 PRT-STATUS           PIC X(6).
004500             88 PRT-POS-OPEN             VALUE 'OPEN  '.
004600             88 PRT-POS-CLOSED           VALUE 'CLOSED'.
004700         15 PRT-ENTRY-PRICE      PIC 9(11)V99 USAGE COMP-3.
004800         15 PRT-QUANTITY         PIC 9(7)V9(8) USAGE COMP-3.
004900         15 PRT-HIGHEST-PRICE    PIC 9(11)V99 USAGE COMP-3.
005000         15 PRT-EXIT-PRICE       PIC 9(11)V99 USAGE COMP-3.
005100         15 PRT-PROFIT           PIC S9(11)V99 USAGE COMP-3.
005200         15 PRT-PROFIT-PCT       PIC S9(3)V99 USAGE COMP-3.
005300     10 FILLER               PIC X(10).
005400******************************************************************
005500* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 7       *
005600******************************************************************
