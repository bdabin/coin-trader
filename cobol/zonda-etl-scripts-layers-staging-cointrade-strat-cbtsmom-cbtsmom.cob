000100******************************************************************
000200* MEMBER   CBTSMOM
000300* PURPOSE  STRATEGY PROCEDURE FRAGMENT - MOMENTUM.  COPIED INTO
000400*          THE PROCEDURE DIVISION OF CBTENG AT THE STRATEGY      *
000500*          DISPATCH TABLE (SECTION 4000).  BUYS ON A PERCENT     *
000600*          RISE OVER A LOOKBACK WINDOW, SELLS WHEN THE POSITION  *
000700*          GIVES BACK MORE THAN THE EXIT THRESHOLD.
000800******************************************************************
000900*  90/09/19  RGARCIA  REQ CBT-0023  INITIAL MOMENTUM LOGIC
001000*  94/12/02  MTORRES  REQ CBT-0037  STRENGTH CLAMPED TO 1.0
001100*  99/03/30  JORTIZ    REQ CBT-0057  WINDOW BOUNDS CHECK ADDED
001200*                      SO A SHORT HISTORY NO LONGER ABENDS
001300******************************************************************
001400 4200-EVAL-MOMENTUM.
001500*    WINDOW = LAST (LOOKBACK-HOURS + 1) HISTORY PRICES.
001600     MOVE 'N' TO WB-SIG-PRESENT-SW.
001700     COMPUTE WB-WINDOW-N = MOM-LOOKBACK-HRS + 1.
001800     IF WB-WINDOW-N > TIK-HIST-COUNT
001900         MOVE TIK-HIST-COUNT TO WB-WINDOW-N.
002000     IF WB-WINDOW-N < 2 OR TIK-CURRENT-PRICE = 0
002100         GO TO 4200-EXIT.
002200     COMPUTE WB-WINDOW-START-IX =
002300             TIK-HIST-COUNT - WB-WINDOW-N + 1.
002400     SET TIK-PRICE-IX TO WB-WINDOW-START-IX.
002500     MOVE TIK-PRICE-HIST(TIK-PRICE-IX) TO WB-WINDOW-START-PRICE.
002600     IF WB-WINDOW-START-PRICE = 0
002700         GO TO 4200-EXIT.
002800     COMPUTE WB-CHANGE-PCT ROUNDED =
002900             (TIK-CURRENT-PRICE / WB-WINDOW-START-PRICE - 1) * 100
003000     IF WB-HAS-POSITION AND WB-ENTRY-PRICE > 0
003100         PERFORM 4210-MOM-SELL-CHECK
003200     ELSE
003300         PERFORM 4220-MOM-BUY-CHECK.
003400     GO TO 4200-EXIT.
003500*
003600 4210-MOM-SELL-CHECK.
003700     COMPUTE WB-PROFIT-PCT ROUNDED =
003800             (TIK-CURRENT-PRICE / WB-ENTRY-PRICE - 1) * 100.
003900     IF WB-PROFIT-PCT <= MOM-EXIT-THRESH
004000*        ABSOLUTE VALUE TAKEN MANUALLY - NO INTRINSIC FUNCTIONS
004100*        ARE USED IN THIS SHOP'S COBOL.
004200         MOVE WB-PROFIT-PCT TO WB-ABS-A
004300         IF WB-ABS-A < 0
004400             COMPUTE WB-ABS-A = WB-ABS-A * -1.
004500         COMPUTE WB-STRENGTH-CALC ROUNDED = WB-ABS-A / 10
004600         PERFORM 4290-CLAMP-STRENGTH
004700         MOVE 'MOMENTUM'        TO SIG-STRAT
004800         MOVE TIK-TICKER        TO SIG-TICKER
004900         MOVE 'SELL'            TO SIG-TYPE
005000         MOVE WB-STRENGTH-CALC  TO SIG-STRENGTH
005100         MOVE WB-PROFIT-PCT     TO WB-PROFIT-PCT-ED
005200         MOVE MOM-EXIT-THRESH   TO MOM-EXIT-THRESH-ED
005300         STRING 'Momentum exit ' DELIMITED BY SIZE
005400                WB-PROFIT-PCT-ED DELIMITED BY SIZE
005500                '% <= ' DELIMITED BY SIZE
005600                MOM-EXIT-THRESH-ED DELIMITED BY SIZE
005700                '%' DELIMITED BY SIZE
005800                INTO SIG-REASON
005900         MOVE 'Y' TO WB-SIG-PRESENT-SW.
006000*
006100 4220-MOM-BUY-CHECK.
006200     IF WB-CHANGE-PCT >= MOM-ENTRY-THRESH
006300         COMPUTE WB-STRENGTH-CALC ROUNDED =
006400                 WB-CHANGE-PCT / (MOM-ENTRY-THRESH * 2)
006500         PERFORM 4290-CLAMP-STRENGTH
006600         MOVE 'MOMENTUM'        TO SIG-STRAT
006700         MOVE TIK-TICKER        TO SIG-TICKER
006800         MOVE 'BUY '            TO SIG-TYPE
006900         MOVE WB-STRENGTH-CALC  TO SIG-STRENGTH
007000         MOVE WB-CHANGE-PCT     TO WB-CHANGE-PCT-ED
007100         MOVE MOM-ENTRY-THRESH  TO MOM-ENTRY-THRESH-ED
007200         STRING 'Momentum ' DELIMITED BY SIZE
007300                WB-CHANGE-PCT-ED DELIMITED BY SIZE
007400                '% >= ' DELIMITED BY SIZE
007500                MOM-ENTRY-THRESH-ED DELIMITED BY SIZE
007600                '%' DELIMITED BY SIZE
007700                INTO SIG-REASON
007800         MOVE 'Y' TO WB-SIG-PRESENT-SW.
007900*
008000 4290-CLAMP-STRENGTH.
008100     IF WB-STRENGTH-CALC > 1
008200         MOVE 1 TO WB-STRENGTH-CALC.
008300     IF WB-STRENGTH-CALC < 0
008400         MOVE 0 TO WB-STRENGTH-CALC.
008500*
008600 4200-EXIT.
008700     EXIT.
