000100******************************************************************
000200* DCLGEN TABLE(CBTSIGN)                                          *
000300*        LIBRARY(CBT.CPF.DCLGEN(CBTSIGN))                        *
000400*        ACTION(REPLACE)                                         *
000500*        NAMES(SIG-)                                             *
000600*        QUOTE                                                   *
000700******************************************************************
000800* COBOL DECLARATION FOR TABLE CBTOLTP.CBTSIGN                    *
000900* WORKING RECORD ONLY - NOT STAGED TO DISK. ONE INSTANCE BUILT   *
001000* PER STRATEGY EVALUATION AGAINST THE CURRENT TICK.
001100******************************************************************
001200*  88/02/02  RGARCIA  REQ CBT-0003  INITIAL SIGNAL WORK RECORD   *
001300*  93/07/19  MTORRES  REQ CBT-0033  STRENGTH RANGE CHECK ADDED   *
001400*                      AS LEVEL-88 ON SIG-STRENGTH-OK
001500******************************************************************
001600 01  SIGN.
001700*                       STRATEGY_NAME
001800     10 STRATEGY-NAME        PIC X(30).
001900*                       TICKER
002000     10 TICKER               PIC X(12).
002100*                       SIGNAL_TYPE
002200     10 SIGNAL-TYPE          PIC X(4).
002300         88 SIG-IS-BUY               VALUE 'BUY '.
002400         88 SIG-IS-SELL              VALUE 'SELL'.
002500*                       STRENGTH  0.0000 - 1.0000
002600     10 STRENGTH             PIC 9V9(4) USAGE COMP-3.
002700         88 SIG-STRENGTH-OK          VALUE 0.0000 THRU 1.0000.
002800*                       REASON
002900     10 REASON               PIC X(80).
003000     10 FILLER               PIC X(10).
003100******************************************************************
003200* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 5       *
003300******************************************************************
