000100******************************************************************
000200* DCLGEN TABLE(CBTPARM)                                          *
000300*        LIBRARY(CBT.CPF.DCLGEN(CBTPARM))                        *
000400*        ACTION(REPLACE)                                         *
000500*        NAMES(PRM-)                                             *
000600*        QUOTE                                                   *
000700******************************************************************
000800* COBOL DECLARATION FOR TABLE CBTOLTP.CBTPARM                    *
000900* ONE STRATEGY PARAMETER PER ROW - USED BY CBTEVOL FOR BOTH THE  *
001000* PARAMETER SET(S) READ IN AND THE MUTATED OR CROSSED-OVER SET   *
001100* WRITTEN OUT.  PRM-VALUE CARRIES BOTH INTEGER AND FLOAT-VALUED  *
001200* PARAMETERS SCALED TO FOUR DECIMAL PLACES; PRM-KIND SAYS WHICH  *
001300* ROUNDING RULE APPLIES ON THE WAY OUT.
001400******************************************************************
001500*  97/02/11  MTORRES  REQ CBT-0050  INITIAL PARAMETER RECORD FOR *
001600*                      THE STRATEGY EVOLVER PROJECT
001700******************************************************************
001800 01  PARM.
001900*                       PARM_KEY
002000     10 PARM-KEY              PIC X(20).
002100*                       PARM_KIND
002200     10 PARM-KIND             PIC X(1).
002300         88 PRM-IS-INTEGER            VALUE 'I'.
002400         88 PRM-IS-FLOAT              VALUE 'F'.
002500*                       PARM_VALUE
002600     10 PARM-VALUE            PIC S9(7)V9(4) USAGE COMP-3.
002700     10 FILLER                PIC X(10).
002800******************************************************************
002900* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 3       *
003000******************************************************************
