000100******************************************************************
000200* PROGRAM  CBTLEAD
000300* PURPOSE  COIN BATCH TRADING - STRATEGY LEADERBOARD REPORT.
000400*          READS THE PERF FILE STAGED BY THE PRIOR CBTENG STEP,
000500*          ONE ROW PER STRATEGY INSTANCE, RANKS THEM DESCENDING
000600*          BY RETURN-PCT AND PRINTS THE TOP N (DEFAULT 10) TO
000700*          THE LEADERBOARD REPORT FILE FOR THE MORNING REVIEW
000800*          DISTRIBUTION.
000900******************************************************************
001000IDENTIFICATION DIVISION.
001100PROGRAM-ID. CBTLEAD.
001200AUTHOR. R GARCIA.
001300INSTALLATION. CBT DATA PROCESSING - BATCH ANALYTICS UNIT.
001400DATE-WRITTEN. 89/08/02.
001500DATE-COMPILED.
001600SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001700******************************************************************
001800*                       C H A N G E   L O G                      *
001900******************************************************************
002000*  89/08/02  RGARCIA  REQ CBT-0012  INITIAL LEADERBOARD REPORT   *
002100*                      - BUBBLE SORT OF THE PERF TABLE IN MEMORY *
002200*  91/06/18  RGARCIA  REQ CBT-0021  TOP-N LIMIT MOVED TO A       *
002300*                      WORKING-STORAGE CONSTANT SO OPERATIONS    *
002400*                      CAN CHANGE IT WITHOUT A RECOMPILE         *
002500*  94/03/15  MTORRES  REQ CBT-0035  TEMPLATE COLUMN ADDED TO     *
002600*                      MATCH THE NEW CBTPERF LAYOUT
002700*  98/09/02  JORTIZ    Y2K REQ CBT-0055  REPORT DATE HEADING     *
002800*                      NOW SHOWS A FULL 4-DIGIT CENTURY
002900*  01/03/09  JORTIZ    REQ CBT-0063  RETIRED STRATEGIES NOW      *
003000*                      FLAGGED ON THE REPORT LINE INSTEAD OF     *
003100*                      BEING SILENTLY DROPPED FROM THE RANKING   *
003200******************************************************************
003300ENVIRONMENT DIVISION.
003400CONFIGURATION SECTION.
003500SOURCE-COMPUTER. IBM-3090.
003600OBJECT-COMPUTER. IBM-3090.
003700SPECIAL-NAMES.
003800    C01 IS TOP-OF-FORM.
003900INPUT-OUTPUT SECTION.
004000FILE-CONTROL.
004100    SELECT PERF-FILE ASSIGN TO CBTPERFF
004200        ORGANIZATION IS SEQUENTIAL
004300        ACCESS MODE IS SEQUENTIAL
004400        FILE STATUS IS WB-PERF-STATUS.
004500    SELECT REPORT-FILE ASSIGN TO CBTRPTF
004600        ORGANIZATION IS SEQUENTIAL
004700        ACCESS MODE IS SEQUENTIAL
004800        FILE STATUS IS WB-RPT-STATUS.
004900DATA DIVISION.
005000FILE SECTION.
005100FD  PERF-FILE
005200    RECORDING MODE IS F
005300    LABEL RECORDS ARE STANDARD.
005400    COPY CBTPERF
005500        REPLACING ==PERF== BY ==PRF-REC==
005600                  ==NAME== BY ==PRF-NAME==
005700                  ==TEMPLATE== BY ==PRF-TEMPLATE==
005800                  ==RETURN-PCT== BY ==PRF-RETURN-PCT==
005900                  ==WIN-RATE== BY ==PRF-WIN-RATE==
006000                  ==TOTAL-TRADES== BY ==PRF-TOTAL-TRADES==
006100                  ==STATUS== BY ==PRF-STATUS==.
006200FD  REPORT-FILE
006300    RECORDING MODE IS F
006400    LABEL RECORDS ARE STANDARD.
00650001  RPT-LINE                    PIC X(132).
00660001  RPT-LINE-COLS REDEFINES RPT-LINE.
006700    05 RPT-COL-RANK               PIC X(6).
006800    05 RPT-COL-DETAIL              PIC X(126).
006900WORKING-STORAGE SECTION.
00700001  WB-FILE-STATUSES.
007100    05 WB-PERF-STATUS           PIC X(2).
007200    05 WB-RPT-STATUS            PIC X(2).
007300    05 FILLER                   PIC X(8).
007400*
00750001  WB-SWITCHES.
007600    05 WB-EOF-SW                 PIC X(1) VALUE 'N'.
007700       88 WB-EOF                          VALUE 'Y'.
007800    05 FILLER                    PIC X(11).
007900*
00800077  WB-TOP-N                     PIC S9(4) USAGE COMP VALUE 10.
00810077  WB-RANK-NUM                  PIC S9(4) USAGE COMP.
008200*
008300*    LEADERBOARD WORK TABLE - ONE ENTRY PER STRATEGY INSTANCE READ
008400*    FROM PERF-FILE.  SORTED IN PLACE BY A BUBBLE PASS, SAME
008500*    TECHNIQUE THE SHOP USES ON OTHER SMALL IN-MEMORY RANKING JOBS
008600*    WHERE A FULL SORT VERB STEP IS NOT WORTH THE JCL.
00870001  WB-LEAD-COUNT                PIC S9(4) USAGE COMP VALUE ZERO.
00880001  WB-LEAD-TABLE.
008900    05 WB-LEAD-ENTRY OCCURS 200 TIMES
009000                      INDEXED BY WB-LEAD-IX.
009100        10 WB-LEAD-NAME           PIC X(30).
009200        10 WB-LEAD-TEMPLATE       PIC X(20).
009300        10 WB-LEAD-RETURN-PCT     PIC S9(3)V99 USAGE COMP-3.
009400        10 WB-LEAD-WIN-RATE       PIC 9V9(4) USAGE COMP-3.
009500        10 WB-LEAD-TOTAL-TRADES   PIC 9(5) USAGE COMP.
009600        10 WB-LEAD-STATUS         PIC X(8).
009700        10 FILLER                 PIC X(6).
009800*
00990001  WB-SORT-WORK.
010000    05 WB-SORT-PASS-SW           PIC X(1) VALUE 'N'.
010100       88 WB-SORT-SWAPPED                 VALUE 'Y'.
010200    05 WB-SORT-TOP-IX            PIC S9(4) USAGE COMP.
010300    05 WB-SORT-HOLD-NAME         PIC X(30).
010400    05 WB-SORT-HOLD-TEMPLATE     PIC X(20).
010500    05 WB-SORT-HOLD-RETURN-PCT   PIC S9(3)V99 USAGE COMP-3.
010600    05 WB-SORT-HOLD-WIN-RATE     PIC 9V9(4) USAGE COMP-3.
010700    05 WB-SORT-HOLD-TRADES       PIC 9(5) USAGE COMP.
010800    05 WB-SORT-HOLD-STATUS       PIC X(8).
010900    05 FILLER                    PIC X(8).
011000*
011100*    REPORT-LINE EDIT FIELDS - REDEFINES A SINGLE 01 SO THE
011200*    RANK/PERCENT/RATE COLUMNS EACH GET THEIR OWN EDITED PICTURE
011300*    WITHOUT DECLARING A SEPARATE STANDALONE 01 PER COLUMN.
01140001  WB-EDIT-INIT.
011500    05 FILLER PIC S9(3)V99 VALUE ZERO.
011600    05 FILLER PIC ZZ9.9    VALUE ZERO.
011700    05 FILLER PIC 9(5)     VALUE ZERO.
011800    05 FILLER PIC 9(4)     VALUE ZERO.
01190001  WB-EDIT-FIELDS REDEFINES WB-EDIT-INIT.
012000    05 WB-RETURN-ED               PIC -ZZ9.99.
012100    05 WB-WINRATE-ED               PIC ZZ9.9.
012200    05 WB-TRADES-ED                PIC ZZZZ9.
012300    05 WB-RANK-ED                  PIC ZZZ9.
012400*
012500*    WIN RATE IS CARRIED IN THE PERF FILE AS A FRACTION
012600*    (0.0000-1.0000, SEE THE CBTPERF DCLGEN COMMENT) - THE
012700*    LEADERBOARD SHOWS IT AS A PERCENT WITH ONE DECIMAL, SO IT IS
012800*    SCALED BEFORE EDITING.
01290001  WB-WINRATE-PCT                PIC S9(3)V9 USAGE COMP-3.
013000*
01310001  WB-RUN-DATE                  PIC 9(8) VALUE ZERO.
01320001  WB-RUN-DATE-ALT REDEFINES WB-RUN-DATE.
013300    05 WB-RUN-CCYY               PIC 9(4).
013400    05 WB-RUN-MM                 PIC 9(2).
013500    05 WB-RUN-DD                 PIC 9(2).
013600*
013700PROCEDURE DIVISION.
013800*
013900*    ----------------------------------------------------------
014000*    1000  MAIN LINE.
014100*    ----------------------------------------------------------
014200 1000-MAIN-LEADERBOARD.
014300     PERFORM 2000-INITIALIZE-RUN THRU 2000-EXIT.
014400     PERFORM 3000-LOAD-PERF-TABLE THRU 3000-EXIT
014500         UNTIL WB-EOF.
014600     PERFORM 4000-SORT-DESCENDING THRU 4000-EXIT.
014700     PERFORM 6000-PRINT-LEADERBOARD THRU 6000-EXIT.
014800     CLOSE PERF-FILE REPORT-FILE.
014900     STOP RUN.
015000*
015100*    ----------------------------------------------------------
015200*    2000  INITIALIZATION.
015300*    ----------------------------------------------------------
015400 2000-INITIALIZE-RUN.
015500     OPEN INPUT  PERF-FILE
015600          OUTPUT REPORT-FILE.
015700     IF WB-PERF-STATUS NOT = '00'
015800         DISPLAY 'CBTLEAD - PERF FILE OPEN FAILED ' WB-PERF-STATUS
015900         STOP RUN.
016000     IF WB-RPT-STATUS NOT = '00'
016100         DISPLAY 'CBTLEAD - REPORT FILE OPEN FAILED '
016200                 WB-RPT-STATUS
016300         STOP RUN.
016400     ACCEPT WB-RUN-DATE FROM DATE YYYYMMDD.
016500     READ PERF-FILE
016600         AT END
016700             MOVE 'Y' TO WB-EOF-SW.
016800 2000-EXIT.
016900     EXIT.
017000*
017100*    ----------------------------------------------------------
017200*    3000  LOAD PERF ROWS INTO THE WORK TABLE.  A TABLE FULL AT
017300*    200 ENTRIES STOPS TAKING NEW ROWS RATHER THAN OVERFLOWING -
017400*    NO SHOP HAS RUN MORE THAN A FEW DOZEN STRATEGY INSTANCES IN
017500*    ONE NIGHT, SO THIS IS PLENTY OF HEADROOM.
017600*    ----------------------------------------------------------
017700 3000-LOAD-PERF-TABLE.
017800     IF WB-LEAD-COUNT < 200
017900         ADD 1 TO WB-LEAD-COUNT
018000         SET WB-LEAD-IX TO WB-LEAD-COUNT
018100         MOVE PRF-NAME         TO WB-LEAD-NAME(WB-LEAD-IX)
018200         MOVE PRF-TEMPLATE     TO WB-LEAD-TEMPLATE(WB-LEAD-IX)
018300         MOVE PRF-RETURN-PCT   TO WB-LEAD-RETURN-PCT(WB-LEAD-IX)
018400         MOVE PRF-WIN-RATE     TO WB-LEAD-WIN-RATE(WB-LEAD-IX)
018500         MOVE PRF-TOTAL-TRADES TO WB-LEAD-TOTAL-TRADES(WB-LEAD-IX)
018600         MOVE PRF-STATUS       TO WB-LEAD-STATUS(WB-LEAD-IX).
018700     READ PERF-FILE
018800         AT END
018900             MOVE 'Y' TO WB-EOF-SW.
019000     IF WB-PERF-STATUS NOT = '00' AND NOT WB-EOF
019100         DISPLAY 'CBTLEAD - PERF READ ERROR ' WB-PERF-STATUS
019200         MOVE 'Y' TO WB-EOF-SW.
019300 3000-EXIT.
019400     EXIT.
019500*
019600*    ----------------------------------------------------------
019700*    4000  BUBBLE SORT THE WORK TABLE DESCENDING ON RETURN-PCT.
019800*    A FULL PASS WITH NO SWAP MEANS THE TABLE IS IN ORDER.
019900*    ----------------------------------------------------------
020000 4000-SORT-DESCENDING.
020100     IF WB-LEAD-COUNT < 2
020200         GO TO 4000-EXIT.
020300     MOVE 'Y' TO WB-SORT-PASS-SW.
020400     PERFORM 4100-ONE-BUBBLE-PASS THRU 4100-EXIT
020500         UNTIL NOT WB-SORT-SWAPPED.
020600 4000-EXIT.
020700     EXIT.
020800*
020900 4100-ONE-BUBBLE-PASS.
021000     MOVE 'N' TO WB-SORT-PASS-SW.
021100     COMPUTE WB-SORT-TOP-IX = WB-LEAD-COUNT - 1.
021200     PERFORM 4110-COMPARE-ADJACENT
021300         VARYING WB-LEAD-IX FROM 1 BY 1
021400         UNTIL WB-LEAD-IX > WB-SORT-TOP-IX.
021500 4100-EXIT.
021600     EXIT.
021700*
021800 4110-COMPARE-ADJACENT.
021900     IF WB-LEAD-RETURN-PCT(WB-LEAD-IX) <
022000        WB-LEAD-RETURN-PCT(WB-LEAD-IX + 1)
022100         PERFORM 4200-SWAP-ADJACENT THRU 4200-EXIT
022200         MOVE 'Y' TO WB-SORT-PASS-SW.
022300*
022400 4200-SWAP-ADJACENT.
022500     MOVE WB-LEAD-NAME(WB-LEAD-IX)         TO WB-SORT-HOLD-NAME.
022600     MOVE WB-LEAD-TEMPLATE(WB-LEAD-IX)
022700         TO WB-SORT-HOLD-TEMPLATE.
022800     MOVE WB-LEAD-RETURN-PCT(WB-LEAD-IX)
022900         TO WB-SORT-HOLD-RETURN-PCT.
023000     MOVE WB-LEAD-WIN-RATE(WB-LEAD-IX)
023100         TO WB-SORT-HOLD-WIN-RATE.
023200     MOVE WB-LEAD-TOTAL-TRADES(WB-LEAD-IX) TO WB-SORT-HOLD-TRADES.
023300     MOVE WB-LEAD-STATUS(WB-LEAD-IX)       TO WB-SORT-HOLD-STATUS.
023400*
023500     MOVE WB-LEAD-NAME(WB-LEAD-IX + 1)
023600         TO WB-LEAD-NAME(WB-LEAD-IX).
023700     MOVE WB-LEAD-TEMPLATE(WB-LEAD-IX + 1)
023800         TO WB-LEAD-TEMPLATE(WB-LEAD-IX).
023900     MOVE WB-LEAD-RETURN-PCT(WB-LEAD-IX + 1)
024000         TO WB-LEAD-RETURN-PCT(WB-LEAD-IX).
024100     MOVE WB-LEAD-WIN-RATE(WB-LEAD-IX + 1)
024200         TO WB-LEAD-WIN-RATE(WB-LEAD-IX).
024300     MOVE WB-LEAD-TOTAL-TRADES(WB-LEAD-IX + 1)
024400         TO WB-LEAD-TOTAL-TRADES(WB-LEAD-IX).
024500     MOVE WB-LEAD-STATUS(WB-LEAD-IX + 1)
024600         TO WB-LEAD-STATUS(WB-LEAD-IX).
024700*
024800     MOVE WB-SORT-HOLD-NAME
024900         TO WB-LEAD-NAME(WB-LEAD-IX + 1).
025000     MOVE WB-SORT-HOLD-TEMPLATE
025100         TO WB-LEAD-TEMPLATE(WB-LEAD-IX + 1).
025200     MOVE WB-SORT-HOLD-RETURN-PCT
025300         TO WB-LEAD-RETURN-PCT(WB-LEAD-IX + 1).
025400     MOVE WB-SORT-HOLD-WIN-RATE
025500         TO WB-LEAD-WIN-RATE(WB-LEAD-IX + 1).
025600     MOVE WB-SORT-HOLD-TRADES
025700         TO WB-LEAD-TOTAL-TRADES(WB-LEAD-IX + 1).
025800     MOVE WB-SORT-HOLD-STATUS
025900         TO WB-LEAD-STATUS(WB-LEAD-IX + 1).
026000 4200-EXIT.
026100     EXIT.
026200*
026300*    ----------------------------------------------------------
026400*    6000  PRINT THE TOP N ROWS.  A RETIRED STRATEGY IS STILL
026500*    RANKED AND PRINTED - REQ CBT-0063 - BUT CARRIES A FLAG SO
026600*    THE MORNING REVIEW DESK KNOWS NOT TO FUND IT FURTHER.
026700*    ----------------------------------------------------------
026800 6000-PRINT-LEADERBOARD.
026900     MOVE SPACES TO RPT-LINE.
027000     STRING 'CBTLEAD LEADERBOARD - ' DELIMITED BY SIZE
027100            WB-RUN-CCYY DELIMITED BY SIZE '-' DELIMITED BY SIZE
027200            WB-RUN-MM DELIMITED BY SIZE '-' DELIMITED BY SIZE
027300            WB-RUN-DD DELIMITED BY SIZE
027400            INTO RPT-LINE.
027500     WRITE RPT-LINE.
027600     MOVE SPACES TO RPT-LINE.
027700     WRITE RPT-LINE.
027800     MOVE SPACES TO RPT-LINE.
027900     STRING 'RANK  STRATEGY NAME               TEMPLATE'
028000            DELIMITED BY SIZE
028100            '             RETURN%  WINRATE TRADES  STATUS'
028200            DELIMITED BY SIZE
028300            INTO RPT-LINE.
028400     WRITE RPT-LINE.
028500     IF WB-LEAD-COUNT = 0
028600         MOVE SPACES TO RPT-LINE
028700         STRING 'NO STRATEGY PERFORMANCE ROWS ON THIS RUN'
028800                DELIMITED BY SIZE INTO RPT-LINE
028900         WRITE RPT-LINE
029000         GO TO 6000-EXIT.
029100     PERFORM 6100-PRINT-ONE-RANK
029200         VARYING WB-LEAD-IX FROM 1 BY 1
029300         UNTIL WB-LEAD-IX > WB-LEAD-COUNT
029400            OR WB-LEAD-IX > WB-TOP-N.
029500 6000-EXIT.
029600     EXIT.
029700*
029800 6100-PRINT-ONE-RANK.
029900     MOVE SPACES TO RPT-LINE.
030000     SET WB-RANK-NUM TO WB-LEAD-IX.
030100     MOVE WB-RANK-NUM TO WB-RANK-ED.
030200     MOVE WB-LEAD-RETURN-PCT(WB-LEAD-IX)     TO WB-RETURN-ED.
030300     COMPUTE WB-WINRATE-PCT ROUNDED =
030400             WB-LEAD-WIN-RATE(WB-LEAD-IX) * 100.
030500     MOVE WB-WINRATE-PCT                     TO WB-WINRATE-ED.
030600     MOVE WB-LEAD-TOTAL-TRADES(WB-LEAD-IX)   TO WB-TRADES-ED.
030700     STRING WB-RANK-ED           DELIMITED BY SIZE
030800            '  '                 DELIMITED BY SIZE
030900            WB-LEAD-NAME(WB-LEAD-IX)     DELIMITED BY SIZE
031000            ' '                  DELIMITED BY SIZE
031100            WB-LEAD-TEMPLATE(WB-LEAD-IX) DELIMITED BY SIZE
031200            ' '                  DELIMITED BY SIZE
031300            WB-RETURN-ED         DELIMITED BY SIZE
031400            '  '                 DELIMITED BY SIZE
031500            WB-WINRATE-ED        DELIMITED BY SIZE
031600            ' '                  DELIMITED BY SIZE
031700            WB-TRADES-ED         DELIMITED BY SIZE
031800            '  '                 DELIMITED BY SIZE
031900            WB-LEAD-STATUS(WB-LEAD-IX)   DELIMITED BY SIZE
032000            INTO RPT-LINE.
032100     WRITE RPT-LINE.
032200 6100-EXIT.
032300     EXIT.
