000100******************************************************************
000200* PROGRAM  CBTENG                                                *
000300* PURPOSE  COIN BATCH TRADING - RULE ENGINE MAIN DRIVER.  READS  *
000400*          THE NIGHTLY TICK EXTRACT AND THE NOTICE EXTRACT,      *
000500*          RUNS THE CONFIGURED STRATEGY SET AGAINST EACH TICK,   *
000600*          VETS EVERY SIGNAL THROUGH THE RISK MANAGER, POSTS     *
000700*          BUYS AND SELLS THROUGH THE PORTFOLIO MANAGER, WRITES  *
000800*          THE TRADE JOURNAL, AND PRINTS THE RUN SUMMARY AND     *
000900*          DAILY TRADING REPORT.  STRATEGY PERFORMANCE ROWS ARE  *
001000*          STAGED TO CBTPERF FOR THE CBTLEAD LEADERBOARD JOB     *
001100*          THAT FOLLOWS THIS STEP IN THE NIGHTLY STREAM.
001200******************************************************************
001300IDENTIFICATION DIVISION.
001400PROGRAM-ID. CBTENG.
001500AUTHOR. R GARCIA.
001600INSTALLATION. CBT DATA PROCESSING - BATCH ANALYTICS UNIT.
001700DATE-WRITTEN. 08/14/89.
001800DATE-COMPILED.
001900SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
002000******************************************************************
002100*                       C H A N G E   L O G                      *
002200******************************************************************
002300*  89/08/14  RGARCIA  REQ CBT-0007  INITIAL RULE ENGINE - DIP-BUY
002400*                      AND MOMENTUM STRATEGIES ONLY
002500*  89/09/02  RGARCIA  REQ CBT-0010  RISK MANAGER ADDED - STOP
002600*                      LOSS, TAKE PROFIT, TRAILING STOP EXITS
002700*  90/02/11  RGARCIA  REQ CBT-0018  VOLATILITY BREAKOUT AND
002800*                      VOLUME SURGE STRATEGIES ADDED
002900*  91/01/29  MTORRES  REQ CBT-0026  FEAR/GREED STRATEGY ADDED
003000*  92/01/20  RGARCIA  REQ CBT-0028  NOTICE ALPHA STRATEGY ADDED
003100*  92/03/03  RGARCIA  REQ CBT-0029  MAX-DAILY-LOSS AND MAX-
003200*                      DRAWDOWN CIRCUIT BREAKERS ADDED TO 5000
003300*  93/07/19  MTORRES  REQ CBT-0033  SIGNAL STRENGTH RANGE CHECK
003400*  94/12/02  MTORRES  REQ CBT-0037  STRENGTH CLAMPED TO 1.0 IN
003500*                      ALL STRATEGY MEMBERS
003600*  95/02/08  MTORRES  REQ CBT-0038  SELL JOURNAL ROWS SUPPRESSED
003700*                      WHEN PROFIT IS EXACTLY ZERO - REQUESTED BY
003800*                      THE RECONCILIATION DESK TO CUT NOISE
003900*  96/06/17  MTORRES  REQ CBT-0046  PORTFOLIO POSITIONS TABLE
004000*                      WIDENED TO 10 ENTRIES
004100*  97/08/14  MTORRES  REQ CBT-0049  TRAILING HIGH NOW UPDATED
004200*                      BEFORE THE EXIT CHECKS RUN, NOT AFTER
004300*  98/11/30  JORTIZ    Y2K REQ CBT-0054  RUN-DATE FIELD WIDENED
004400*                      TO A FULL 4-DIGIT CENTURY - ACCEPT FROM
004500*                      DATE REPLACED WITH ACCEPT FROM DATE YYYYMMD
004600*  99/06/21  JORTIZ    REQ CBT-0058  MAX-POSITIONS RAISED TO 5,
004700*                      STRATEGY PERFORMANCE STAGING TO CBTPERF
004800*                      ADDED FOR THE NEW LEADERBOARD JOB STEP
004900*  01/03/09  JORTIZ    REQ CBT-0062  DUPLICATE-POSITION MESSAGE
005000*                      TEXT CLARIFIED FOR THE RECONCILIATION DESK
005100******************************************************************
005200ENVIRONMENT DIVISION.
005300CONFIGURATION SECTION.
005400SOURCE-COMPUTER. IBM-3090.
005500OBJECT-COMPUTER. IBM-3090.
005600SPECIAL-NAMES.
005700    C01 IS TOP-OF-FORM.
005800INPUT-OUTPUT SECTION.
005900FILE-CONTROL.
006000    SELECT TICK-FILE ASSIGN TO CBTTICKF
006100        ORGANIZATION IS SEQUENTIAL
006200        ACCESS MODE IS SEQUENTIAL
006300        FILE STATUS IS WB-TICK-STATUS.
006400    SELECT NOTICE-FILE ASSIGN TO CBTNOTCF
006500        ORGANIZATION IS SEQUENTIAL
006600        ACCESS MODE IS SEQUENTIAL
006700        FILE STATUS IS WB-NOTC-STATUS.
006800    SELECT TRADE-FILE ASSIGN TO CBTTRADF
006900        ORGANIZATION IS SEQUENTIAL
007000        ACCESS MODE IS SEQUENTIAL
007100        FILE STATUS IS WB-TRAD-STATUS.
007200    SELECT PERF-FILE ASSIGN TO CBTPERFF
007300        ORGANIZATION IS SEQUENTIAL
007400        ACCESS MODE IS SEQUENTIAL
007500        FILE STATUS IS WB-PERF-STATUS.
007600    SELECT REPORT-FILE ASSIGN TO CBTRPTF
007700        ORGANIZATION IS SEQUENTIAL
007800        ACCESS MODE IS SEQUENTIAL
007900        FILE STATUS IS WB-RPT-STATUS.
008000DATA DIVISION.
008100FILE SECTION.
008200FD  TICK-FILE
008300    RECORDING MODE IS F
008400    LABEL RECORDS ARE STANDARD.
008500    COPY CBTTICK
008600        REPLACING ==TICK== BY ==TIK-REC==
008700                  ==TICKER== BY ==TIK-TICKER==
008800                  ==CURRENT-PRICE== BY ==TIK-CURRENT-PRICE==
008900                  ==VOLUME== BY ==TIK-VOLUME==
009000                  ==CHANGE-PCT== BY ==TIK-CHANGE-PCT==
009100                  ==OPEN-PRICE== BY ==TIK-OPEN-PRICE==
009200                  ==PREV-HIGH== BY ==TIK-PREV-HIGH==
009300                  ==PREV-LOW== BY ==TIK-PREV-LOW==
009400                  ==FEAR-GREED== BY ==TIK-FEAR-GREED==
009500                  ==HIST-COUNT== BY ==TIK-HIST-COUNT==
009600                  ==PRICE-HIST== BY ==TIK-PRICE-HIST==
009700                  ==VOL-HIST-COUNT== BY ==TIK-VOL-HIST-COUNT==
009800                  ==VOL-HIST== BY ==TIK-VOL-HIST==.
009900FD  NOTICE-FILE
010000    RECORDING MODE IS F
010100    LABEL RECORDS ARE STANDARD.
010200    COPY CBTNOTC
010300        REPLACING ==NOTC== BY ==NTF-REC==
010400                  ==NOTICE-ID== BY ==NTF-NOTICE-ID==
010500                  ==TITLE== BY ==NTF-TITLE==
010600                  ==TICKER-COUNT== BY ==NTF-TICKER-COUNT==
010700                  ==NOT-TICKERS== BY ==NTF-TICKERS==
010800                  ==KEYWORD-COUNT== BY ==NTF-KEYWORD-COUNT==
010900                  ==NOT-KEYWORDS== BY ==NTF-KEYWORDS==.
011000FD  TRADE-FILE
011100    RECORDING MODE IS F
011200    LABEL RECORDS ARE STANDARD.
011300    COPY CBTTRAD
011400        REPLACING ==TRAD== BY ==TRD-REC==
011500                  ==TRADE-SEQ== BY ==TRD-SEQ==
011600                  ==STRATEGY-NAME== BY ==TRD-STRAT==
011700                  ==TICKER== BY ==TRD-TICKER==
011800                  ==SIDE== BY ==TRD-SIDE==
011900                  ==PRICE== BY ==TRD-PRICE==
012000                  ==QUANTITY== BY ==TRD-QTY==
012100                  ==TOTAL-KRW== BY ==TRD-TOTAL-KRW==
012200                  ==FEE== BY ==TRD-FEE==
012300                  ==REASON== BY ==TRD-REASON==
012400                  ==PROFIT== BY ==TRD-PROFIT==
012500                  ==PROFIT-PCT== BY ==TRD-PROFIT-PCT==.
012600FD  PERF-FILE
012700    RECORDING MODE IS F
012800    LABEL RECORDS ARE STANDARD.
012900    COPY CBTPERF
013000        REPLACING ==PERF== BY ==PRF-REC==
013100                  ==NAME== BY ==PRF-NAME==
013200                  ==TEMPLATE== BY ==PRF-TEMPLATE==
013300                  ==RETURN-PCT== BY ==PRF-RETURN-PCT==
013400                  ==WIN-RATE== BY ==PRF-WIN-RATE==
013500                  ==TOTAL-TRADES== BY ==PRF-TOTAL-TRADES==
013600                  ==STATUS== BY ==PRF-STATUS==.
013700FD  REPORT-FILE
013800    RECORDING MODE IS F
013900    LABEL RECORDS ARE STANDARD.
01400001  RPT-LINE                    PIC X(132).
014100WORKING-STORAGE SECTION.
01420001  WB-FILE-STATUSES.
014300    05 WB-TICK-STATUS           PIC X(2).
014400    05 WB-NOTC-STATUS           PIC X(2).
014500    05 WB-TRAD-STATUS           PIC X(2).
014600    05 WB-PERF-STATUS           PIC X(2).
014700    05 WB-RPT-STATUS            PIC X(2).
014800    05 FILLER                   PIC X(6).
014900*
015000COPY CBTCFG REPLACING ==CFG== BY ==WB-CFG==.
015100*
015200COPY CBTPORT
015300    REPLACING ==PORT== BY ==PRT-REC==
015400              ==KRW-BALANCE== BY ==PRT-BALANCE==
015500              ==TOTAL-TRADES== BY ==PRT-TOTAL-TRADES==
015600              ==WINNING-TRADES== BY ==PRT-WINNING-TRADES==
015700              ==TOTAL-PROFIT== BY ==PRT-TOTAL-PROFIT==
015800              ==WIN-RATE== BY ==PRT-WIN-RATE==
015900              ==OPEN-POSN-COUNT== BY ==PRT-OPEN-COUNT==.
016000*
016100COPY CBTPOSN REPLACING ==POSN== BY ==WB-POSN-WORK==.
016200*
016300COPY CBTSIGN
016400    REPLACING ==SIGN== BY ==SIG-REC==
016500              ==STRATEGY-NAME== BY ==SIG-STRAT==
016600              ==TICKER== BY ==SIG-TICKER==
016700              ==SIGNAL-TYPE== BY ==SIG-TYPE==
016800              ==STRENGTH== BY ==SIG-STRENGTH==
016900              ==REASON== BY ==SIG-REASON==.
017000*
01710001  WB-SWITCHES.
017200    05 WB-EOF-TICK-SW           PIC X(1) VALUE 'N'.
017300       88 WB-EOF-TICK                    VALUE 'Y'.
017400    05 WB-EOF-NOTC-SW           PIC X(1) VALUE 'N'.
017500       88 WB-EOF-NOTC                    VALUE 'Y'.
017600    05 WB-HAS-POSITION-SW       PIC X(1) VALUE 'N'.
017700       88 WB-HAS-POSITION                VALUE 'Y'.
017800    05 WB-SIG-PRESENT-SW        PIC X(1) VALUE 'N'.
017900       88 WB-SIG-PRESENT                 VALUE 'Y'.
018000    05 WB-EXIT-FIRED-SW         PIC X(1) VALUE 'N'.
018100       88 WB-EXIT-FIRED                  VALUE 'Y'.
018200    05 WB-RISK-OK-SW            PIC X(1) VALUE 'N'.
018300       88 WB-RISK-OK                     VALUE 'Y'.
018400    05 WB-DUP-FOUND-SW          PIC X(1) VALUE 'N'.
018500    05 WB-FORCE-LOG-SW          PIC X(1) VALUE 'N'.
018600       88 WB-FORCE-LOG                   VALUE 'Y'.
018700    05 FILLER                   PIC X(7).
018800*
018900*    PRICE CACHE - LAST SEEN PRICE PER TICKER, USED AT END OF JOB
019000*    TO VALUE OPEN POSITIONS FOR THE DAILY REPORT'S TOTAL-VALUE
019100*    LINE WHEN THE TICKER'S OWN TICK ISN'T THE LAST ONE ON THE FIL
01920001  WB-PRICE-CACHE.
019300    05 WB-PRICE-CACHE-COUNT      PIC S9(4) USAGE COMP VALUE 0.
019400    05 WB-PRICE-ENTRY OCCURS 10 TIMES
019500                       INDEXED BY WB-PRICE-IX.
019600        10 WB-PRICE-TICKER       PIC X(12).
019700        10 WB-PRICE-VALUE        PIC 9(11)V99 USAGE COMP-3.
019800    05 FILLER                    PIC X(8).
019900*
02000001  WB-EXEC-SCRATCH.
020100    05 WB-FEE                    PIC S9(9)V99 USAGE COMP-3.
020200    05 WB-BUY-QTY                PIC S9(7)V9(8) USAGE COMP-3.
020300    05 WB-GROSS                  PIC S9(11)V99 USAGE COMP-3.
020400    05 WB-NET                    PIC S9(11)V99 USAGE COMP-3.
020500    05 WB-RAW-COST               PIC S9(11)V99 USAGE COMP-3.
020600    05 WB-BUY-FEE                PIC S9(9)V99 USAGE COMP-3.
020700    05 WB-COST                   PIC S9(11)V99 USAGE COMP-3.
020800    05 WB-SELL-PROFIT            PIC S9(11)V99 USAGE COMP-3.
020900    05 WB-SELL-PROFIT-PCT        PIC S9(3)V99 USAGE COMP-3.
021000    05 WB-FREE-SLOT-IX           PIC S9(4) USAGE COMP.
021100    05 WB-STAT-LOOKUP-NAME       PIC X(30).
021200    05 WB-STAT-TRADE-PROFIT      PIC S9(11)V99 USAGE COMP-3.
021300    05 WB-MARK-PRICE             PIC 9(11)V99 USAGE COMP-3.
021400    05 WB-POSN-VALUE             PIC S9(11)V99 USAGE COMP-3.
021500    05 WB-WIN-RATE-PCT           PIC S9(3)V9 USAGE COMP-3.
021600    05 FILLER                    PIC X(8).
021700*
021800*    CURRENT-TICKER POSITION VIEW - BUILT ONCE PER TICK BY 4050
021900*    AND REUSED BY THE EXIT CHECKS AND THE STRATEGY DISPATCH.
02200001  WB-POSN-VIEW.
022100    05 WB-CUR-POSN-IX           PIC S9(4) COMP VALUE 0.
022200    05 WB-ENTRY-PRICE           PIC 9(11)V99 USAGE COMP-3.
022300    05 WB-HIGHEST-PRICE         PIC 9(11)V99 USAGE COMP-3.
022400    05 WB-QUANTITY              PIC 9(7)V9(8) USAGE COMP-3.
022500    05 FILLER                   PIC X(8).
022600*
022700*    COMMON STRATEGY SCRATCH FIELDS - SHARED ACROSS ALL SIX
022800*    STRATEGY MEMBERS COPIED INTO SECTION 4000.
02290001  WB-STRAT-SCRATCH.
023000    05 WB-WINDOW-N               PIC S9(4) USAGE COMP.
023100    05 WB-WINDOW-START-IX        PIC S9(4) USAGE COMP.
023200    05 WB-WINDOW-START-PRICE     PIC 9(11)V99 USAGE COMP-3.
023300    05 WB-CHANGE-PCT             PIC S9(3)V99 USAGE COMP-3.
023400    05 WB-CHANGE-PCT-ED          PIC -ZZ9.99.
023500    05 WB-PROFIT-PCT             PIC S9(3)V99 USAGE COMP-3.
023600    05 WB-PROFIT-PCT-ED          PIC -ZZ9.99.
023700    05 WB-STRENGTH-CALC          PIC S9V9(4) USAGE COMP-3.
023800    05 WB-ABS-A                  PIC S9(5)V99 USAGE COMP-3.
023900    05 WB-ABS-B                  PIC S9(5)V99 USAGE COMP-3.
024000    05 FILLER                    PIC X(12).
024100*
02420001  WB-DIP-PARM.
024300    05 DIP-DROP-PCT              PIC S9(3)V9 USAGE COMP-3
024400                                      VALUE -7.0.
024500    05 DIP-RECOVERY-PCT          PIC S9(3)V9 USAGE COMP-3
024600                                      VALUE 2.0.
024700    05 DIP-TIMEFRAME-HRS         PIC S9(4) USAGE COMP VALUE 24.
024800    05 DIP-DROP-PCT-ED           PIC -ZZ9.9.
024900    05 DIP-RECOVERY-PCT-ED       PIC -ZZ9.9.
025000    05 FILLER                    PIC X(6).
025100*
02520001  WB-MOM-PARM.
025300    05 MOM-LOOKBACK-HRS          PIC S9(4) USAGE COMP VALUE 12.
025400    05 MOM-ENTRY-THRESH          PIC S9(3)V9 USAGE COMP-3
025500                                      VALUE 5.0.
025600    05 MOM-EXIT-THRESH           PIC S9(3)V9 USAGE COMP-3
025700                                      VALUE -3.0.
025800    05 MOM-ENTRY-THRESH-ED       PIC -ZZ9.9.
025900    05 MOM-EXIT-THRESH-ED        PIC -ZZ9.9.
026000    05 FILLER                    PIC X(6).
026100*
02620001  WB-VOB-PARM.
026300    05 VOB-K-FACTOR              PIC S9V99 USAGE COMP-3
026400                                      VALUE 0.5.
026500    05 WB-VOB-RANGE              PIC S9(11)V99 USAGE COMP-3.
026600    05 WB-VOB-TARGET             PIC S9(11)V99 USAGE COMP-3.
026700    05 WB-VOB-PRICE-ED           PIC ZZZZZZZZZZ9.99.
026800    05 WB-VOB-TARGET-ED          PIC ZZZZZZZZZZ9.99.
026900    05 FILLER                    PIC X(8).
027000*
02710001  WB-VSG-PARM.
027200    05 VSG-LOOKBACK-HRS          PIC S9(4) USAGE COMP VALUE 24.
027300    05 VSG-VOL-MULT              PIC S9(3)V9 USAGE COMP-3
027400                                      VALUE 3.0.
027500    05 WB-VSG-VOL-TOTAL          PIC S9(15)V9(4) USAGE COMP-3.
027600    05 WB-VSG-VOL-AVG            PIC S9(13)V9(4) USAGE COMP-3.
027700    05 WB-VSG-VOL-RATIO          PIC S9(5)V99 USAGE COMP-3.
027800    05 WB-VSG-VOL-RATIO-ED       PIC ZZ9.99.
027900    05 WB-VSG-CTR                PIC S9(4) USAGE COMP.
028000    05 FILLER                    PIC X(8).
028100*
02820001  WB-FNG-PARM.
028300    05 FNG-BUY-THRESH            PIC S9(3) USAGE COMP-3
028400                                      VALUE 25.
028500    05 FNG-SELL-THRESH           PIC S9(3) USAGE COMP-3
028600                                      VALUE 75.
028700    05 WB-FNG-INDEX-ED           PIC -ZZ9.
028800    05 FILLER                    PIC X(6).
028900*
029000*    KEYWORD PARAMETER TABLE FOR NOTICE ALPHA, BUILT FROM A
029100*    REDEFINED FILLER GROUP SINCE ANSI-74 COBOL WILL NOT LET AN
029200*    OCCURS TABLE CARRY A SEPARATE VALUE PER ELEMENT.
02930001  WB-NTA-PARM-INIT.
029400    05 FILLER                    PIC X(12) VALUE 'NEW-LISTING'.
029500    05 FILLER                    PIC X(1)  VALUE 'Y'.
029600    05 FILLER                    PIC X(12) VALUE 'LISTING'.
029700    05 FILLER                    PIC X(1)  VALUE 'Y'.
029800    05 FILLER                    PIC X(12) VALUE 'AIRDROP'.
029900    05 FILLER                    PIC X(1)  VALUE 'N'.
03000001  WB-NTA-PARM REDEFINES WB-NTA-PARM-INIT.
030100    05 NTA-KEYW-ENTRY OCCURS 3 TIMES
030200                       INDEXED BY NTA-KEYW-PARM-IX.
030300        10 NTA-KEYWORD            PIC X(12).
030400        10 NTA-KEYW-LISTING       PIC X(1).
030500           88 NTA-IS-LISTING-CLASS        VALUE 'Y'.
03060077  NTA-KEYW-COUNT                PIC S9(4) USAGE COMP VALUE 3.
03070077  WB-NTA-MATCH-SW               PIC X(1).
03080077  WB-NTA-TICK-SW                PIC X(1).
03090077  WB-NTA-KEYW-SW                PIC X(1).
03100077  WB-NTA-LISTING-SW             PIC X(1).
031100*
031200*    NOTICE WORKING TABLE - THE ENTIRE NOTICE-FILE IS LOADED HERE
031300*    AT 2100-LOAD-NOTICES SINCE THE FEED IS LOW VOLUME.  HAND-BUIL
031400*    RATHER THAN A NESTED COPY OF CBTNOTC BECAUSE THE DCLGEN CANNO
031500*    BE COPYBOOK-NESTED AT A DEEPER LEVEL WITHOUT RENUMBERING.
03160077  WB-NOTC-COUNT                 PIC S9(4) USAGE COMP VALUE 0.
03170001  WB-NOTC-TABLE.
031800    05 WB-NOTC-ENTRY OCCURS 20 TIMES
031900                      INDEXED BY WB-NOTC-IX.
032000        10 WB-NOTC-TITLE          PIC X(50).
032100        10 WB-NOTC-TICK-CNT       PIC S9(4) USAGE COMP.
032200        10 WB-NOTC-TICKERS OCCURS 10 TIMES
032300                            INDEXED BY WB-NTA-TICK-IX
032400                                PIC X(12).
032500        10 WB-NOTC-KEYW-CNT       PIC S9(4) USAGE COMP.
032600        10 WB-NOTC-KEYWORDS OCCURS 5 TIMES
032700                            INDEXED BY WB-NTA-KEYW-IX
032800                                PIC X(12).
032900*
033000*    PER-STRATEGY PERFORMANCE ACCUMULATORS, STAGED TO CBTPERF AT
033100*    END OF JOB.  NAME/TEMPLATE COME FROM A REDEFINED FILLER GROUP
033200*    (SAME TECHNIQUE AS WB-NTA-PARM ABOVE); THE RUNNING COUNTERS
033300*    ARE A SEPARATE PARALLEL TABLE ZEROED AT 2000-INITIALIZE-RUN.
03340001  WB-STAT-NAMES-INIT.
033500    05 FILLER                    PIC X(30) VALUE 'DIP-BUY'.
033600    05 FILLER                    PIC X(20) VALUE 'DIP-BUY'.
033700    05 FILLER                    PIC X(30) VALUE 'MOMENTUM'.
033800    05 FILLER                    PIC X(20) VALUE 'MOMENTUM'.
033900    05 FILLER                    PIC X(30) VALUE 'VOL-BREAKOUT'.
034000    05 FILLER                    PIC X(20) VALUE 'VOL-BREAKOUT'.
034100    05 FILLER                    PIC X(30) VALUE 'VOLUME-SURGE'.
034200    05 FILLER                    PIC X(20) VALUE 'VOLUME-SURGE'.
034300    05 FILLER                    PIC X(30) VALUE 'FEAR-GREED'.
034400    05 FILLER                    PIC X(20) VALUE 'FEAR-GREED'.
034500    05 FILLER                    PIC X(30) VALUE 'NOTICE-ALPHA'.
034600    05 FILLER                    PIC X(20) VALUE 'NOTICE-ALPHA'.
03470001  WB-STAT-NAMES REDEFINES WB-STAT-NAMES-INIT.
034800    05 WB-STAT-NAME-ENTRY OCCURS 6 TIMES.
034900        10 WB-STAT-NAME           PIC X(30).
035000        10 WB-STAT-TEMPLATE       PIC X(20).
03510077  WB-STAT-N                     PIC S9(4) USAGE COMP.
03520001  WB-STAT-COUNTERS.
035300    05 WB-STAT-CTR-ENTRY OCCURS 6 TIMES.
035400        10 WB-STAT-TRADES         PIC 9(5) USAGE COMP.
035500        10 WB-STAT-WINS           PIC 9(5) USAGE COMP.
035600        10 WB-STAT-PROFIT         PIC S9(11)V99 USAGE COMP-3.
035700    05 FILLER                    PIC X(8).
035800*
035900*    RUN DATE - ACCEPTED FROM THE SYSTEM CLOCK AT STARTUP AND
036000*    ALSO USED AS THE DAILY REPORT HEADER STAMP.  ALTERNATE VIEW
036100*    BREAKS OUT CENTURY-YEAR/MONTH/DAY FOR EDITED PRINTING.
03620001  WB-RUN-DATE                   PIC 9(8) VALUE ZERO.
03630001  WB-RUN-DATE-ALT REDEFINES WB-RUN-DATE.
036400    05 WB-RUN-CCYY                PIC 9(4).
036500    05 WB-RUN-MM                  PIC 9(2).
036600    05 WB-RUN-DD                  PIC 9(2).
036700*
036800*    DAILY REALIZED P AND L TRACKER.  THERE IS NO DATE FIELD ON
036900*    THE TICK RECORD SO A RUN COVERS EXACTLY ONE CALENDAR DAY;
037000*    THE TRACKER IS THEREFORE ZEROED ONCE, AT STARTUP.
03710001  WB-DAILY-PNL.
037200    05 WB-DAILY-REALIZED-PNL      PIC S9(11)V99 USAGE COMP-3
037300                                      VALUE ZERO.
037400    05 WB-DAILY-TRADES-TODAY      PIC 9(5) USAGE COMP VALUE ZERO.
037500    05 WB-DAILY-LOSS-PCT          PIC S9(3)V99 USAGE COMP-3.
037600    05 FILLER                    PIC X(8).
037700*
03780001  WB-CONTROL-TOTALS.
037900    05 WB-TICKS-READ              PIC 9(7) USAGE COMP VALUE ZERO.
038000    05 WB-TRADES-WRITTEN          PIC 9(7) USAGE COMP VALUE ZERO.
038100    05 WB-BUYS-EXECUTED           PIC 9(7) USAGE COMP VALUE ZERO.
038200    05 WB-SELLS-EXECUTED          PIC 9(7) USAGE COMP VALUE ZERO.
038300    05 WB-SIGNALS-BLOCKED         PIC 9(7) USAGE COMP VALUE ZERO.
038400    05 FILLER                    PIC X(8).
038500*
03860001  WB-TRADE-SEQ                  PIC 9(7) USAGE COMP VALUE ZERO.
038700*
03880001  WB-RISK-REASON                PIC X(30).
038900*
03900001  WB-REPORT-EDIT-FIELDS.
039100    05 WB-BALANCE-ED              PIC Z,ZZZ,ZZZ,ZZ9.99-.
039200    05 WB-TOTAL-VALUE-ED          PIC Z,ZZZ,ZZZ,ZZ9.99-.
039300    05 WB-RETURN-PCT-ED           PIC ZZ9.99-.
039400    05 WB-WIN-RATE-ED             PIC ZZ9.9.
039500    05 WB-COUNT-ED                PIC ZZZZ9.
039600    05 WB-DAILY-PNL-ED            PIC Z,ZZZ,ZZZ,ZZ9.99-.
039700    05 WB-TOTAL-VALUE             PIC S9(11)V99 USAGE COMP-3.
039800    05 WB-RETURN-PCT              PIC S9(3)V99 USAGE COMP-3.
039900    05 FILLER                    PIC X(8).
040000*
040100PROCEDURE DIVISION.
040200*
040300*    ----------------------------------------------------------
040400*    1000  MAIN LINE.
040500*    ----------------------------------------------------------
040600 1000-MAIN-BATCH.
040700     PERFORM 2000-INITIALIZE-RUN THRU 2000-EXIT.
040800     PERFORM 3000-PROCESS-TICK THRU 3000-EXIT
040900         UNTIL WB-EOF-TICK.
041000     PERFORM 8000-END-OF-JOB THRU 8000-EXIT.
041100     STOP RUN.
041200*
041300*    ----------------------------------------------------------
041400*    2000  INITIALIZATION.
041500*    ----------------------------------------------------------
041600 2000-INITIALIZE-RUN.
041700     OPEN INPUT  TICK-FILE
041800          INPUT  NOTICE-FILE
041900          OUTPUT TRADE-FILE
042000          OUTPUT PERF-FILE
042100          OUTPUT REPORT-FILE.
042200     IF WB-TICK-STATUS NOT = '00'
042300         DISPLAY 'CBTENG - TICK FILE OPEN FAILED ' WB-TICK-STATUS
042400         STOP RUN.
042500     IF WB-NOTC-STATUS NOT = '00'
042600         DISPLAY 'CBTENG - NOTICE FILE OPEN FAILED '
042700                 WB-NOTC-STATUS
042800         STOP RUN.
042900     ACCEPT WB-RUN-DATE FROM DATE YYYYMMDD.
043000     MOVE INITIAL-KRW TO PRT-BALANCE.
043100     MOVE ZERO TO PRT-TOTAL-TRADES PRT-WINNING-TRADES
043200                  PRT-TOTAL-PROFIT PRT-WIN-RATE
043300                  PRT-OPEN-COUNT.
043400     PERFORM 2050-CLEAR-POSITIONS
043500         VARYING PRT-POSN-IX FROM 1 BY 1
043600         UNTIL PRT-POSN-IX > 10.
043700     PERFORM 2060-CLEAR-STAT-CTR
043800         VARYING WB-STAT-N FROM 1 BY 1
043900         UNTIL WB-STAT-N > 6.
044000     MOVE ZERO TO WB-PRICE-CACHE-COUNT.
044100     PERFORM 2100-LOAD-NOTICES THRU 2100-EXIT.
044200     PERFORM 3010-READ-TICK THRU 3010-EXIT.
044300 2000-EXIT.
044400     EXIT.
044500*
044600 2050-CLEAR-POSITIONS.
044700     MOVE SPACES         TO PRT-STRATEGY-NAME(PRT-POSN-IX)
044800                             PRT-TICKER(PRT-POSN-IX).
044900     MOVE 'CLOSED'        TO PRT-STATUS(PRT-POSN-IX).
045000     MOVE ZERO            TO PRT-ENTRY-PRICE(PRT-POSN-IX)
045100                              PRT-QUANTITY(PRT-POSN-IX)
045200                              PRT-HIGHEST-PRICE(PRT-POSN-IX)
045300                              PRT-EXIT-PRICE(PRT-POSN-IX)
045400                              PRT-PROFIT(PRT-POSN-IX)
045500                              PRT-PROFIT-PCT(PRT-POSN-IX).
045600*
045700 2060-CLEAR-STAT-CTR.
045800     MOVE ZERO TO WB-STAT-TRADES(WB-STAT-N)
045900                  WB-STAT-WINS(WB-STAT-N)
046000                  WB-STAT-PROFIT(WB-STAT-N).
046100*
046200*    LOADS THE ENTIRE NOTICE FEED INTO WB-NOTC-TABLE.  THE FEED IS
046300*    LOW VOLUME (A HANDFUL OF ITEMS PER RUN) SO A ONE-TIME LOAD IS
046400*    CHEAPER THAN RE-READING THE FILE FOR EVERY TICK.
046500 2100-LOAD-NOTICES.
046600     PERFORM 3020-READ-NOTICE THRU 3020-EXIT.
046700     PERFORM 2110-LOAD-ONE-NOTICE
046800         VARYING WB-NOTC-IX FROM 1 BY 1
046900         UNTIL WB-EOF-NOTC
047000            OR WB-NOTC-IX > 20.
047100 2100-EXIT.
047200     EXIT.
047300*
047400 2110-LOAD-ONE-NOTICE.
047500     MOVE NTF-TITLE          TO WB-NOTC-TITLE(WB-NOTC-IX).
047600     MOVE NTF-TICKER-COUNT   TO WB-NOTC-TICK-CNT(WB-NOTC-IX).
047700     IF WB-NOTC-TICK-CNT(WB-NOTC-IX) > 10
047800         MOVE 10 TO WB-NOTC-TICK-CNT(WB-NOTC-IX).
047900     PERFORM 2120-LOAD-ONE-TICKER
048000         VARYING WB-NTA-TICK-IX FROM 1 BY 1
048100         UNTIL WB-NTA-TICK-IX > WB-NOTC-TICK-CNT(WB-NOTC-IX).
048200     MOVE NTF-KEYWORD-COUNT  TO WB-NOTC-KEYW-CNT(WB-NOTC-IX).
048300     IF WB-NOTC-KEYW-CNT(WB-NOTC-IX) > 5
048400         MOVE 5 TO WB-NOTC-KEYW-CNT(WB-NOTC-IX).
048500     PERFORM 2130-LOAD-ONE-KEYWORD
048600         VARYING WB-NTA-KEYW-IX FROM 1 BY 1
048700         UNTIL WB-NTA-KEYW-IX > WB-NOTC-KEYW-CNT(WB-NOTC-IX).
048800     MOVE WB-NOTC-IX TO WB-NOTC-COUNT.
048900     PERFORM 3020-READ-NOTICE THRU 3020-EXIT.
049000*
049100 2120-LOAD-ONE-TICKER.
049200     MOVE NTF-TICKERS(WB-NTA-TICK-IX)
049300          TO WB-NOTC-TICKERS(WB-NOTC-IX, WB-NTA-TICK-IX).
049400*
049500 2130-LOAD-ONE-KEYWORD.
049600     MOVE NTF-KEYWORDS(WB-NTA-KEYW-IX)
049700          TO WB-NOTC-KEYWORDS(WB-NOTC-IX, WB-NTA-KEYW-IX).
049800*
049900*    ----------------------------------------------------------
050000*    3000  PER-TICK PROCESSING.
050100*    ----------------------------------------------------------
050200*    99/09/17  RGARCIA  REQ CBT-0071  BLANK-TICKER/ZERO-PRICE ROWS
050300*                      ARE NOW BYPASSED ENTIRELY - THEY USED TO GO
050400*                      STRAIGHT INTO THE RISK CHECKS AND STRATEGY
050500*                      TABLE, WHICH FLAGGED FALSE POSITION MATCHES
050600*                      AND BAD RATIO/PERCENT MATH ON A ZERO PRICE
050700 3000-PROCESS-TICK.
050800     ADD 1 TO WB-TICKS-READ.
050900     IF TIK-TICKER = SPACES OR TIK-CURRENT-PRICE = 0
051000         GO TO 3000-READ-NEXT.
051100     PERFORM 3070-UPDATE-PRICE-CACHE THRU 3070-EXIT.
051200     PERFORM 3050-BUILD-POSN-VIEW THRU 3050-EXIT.
051300     MOVE 'N' TO WB-EXIT-FIRED-SW.
051400     IF WB-HAS-POSITION
051500         PERFORM 3200-CHECK-RISK-EXITS THRU 3200-EXIT.
051600     IF NOT WB-EXIT-FIRED
051700         PERFORM 4000-STRATEGY-DISPATCH THRU 4000-EXIT.
051800 3000-READ-NEXT.
051900     PERFORM 3010-READ-TICK THRU 3010-EXIT.
052000 3000-EXIT.
052100     EXIT.
052200*
052300 3010-READ-TICK.
052400     READ TICK-FILE
052500         AT END
052600             MOVE 'Y' TO WB-EOF-TICK-SW.
052700     IF WB-TICK-STATUS NOT = '00' AND NOT WB-EOF-TICK
052800         DISPLAY 'CBTENG - TICK READ ERROR ' WB-TICK-STATUS
052900         MOVE 'Y' TO WB-EOF-TICK-SW.
053000 3010-EXIT.
053100     EXIT.
053200*
053300 3020-READ-NOTICE.
053400     READ NOTICE-FILE
053500         AT END
053600             MOVE 'Y' TO WB-EOF-NOTC-SW.
053700     IF WB-NOTC-STATUS NOT = '00' AND NOT WB-EOF-NOTC
053800         DISPLAY 'CBTENG - NOTICE READ ERROR ' WB-NOTC-STATUS
053900         MOVE 'Y' TO WB-EOF-NOTC-SW.
054000 3020-EXIT.
054100     EXIT.
054200*
054300*    THIS TICKER'S OPEN POSITION, IF ANY, PULLED INTO A FLAT WORK
054400*    AREA SO THE STRATEGY MEMBERS DO NOT HAVE TO CARRY THE POSN
054500*    INDEX AROUND THEMSELVES.
054600 3050-BUILD-POSN-VIEW.
054700     MOVE 'N' TO WB-HAS-POSITION-SW.
054800     MOVE ZERO TO WB-CUR-POSN-IX WB-ENTRY-PRICE
054900                  WB-HIGHEST-PRICE WB-QUANTITY.
055000     PERFORM 3060-CHECK-ONE-POSN
055100         VARYING PRT-POSN-IX FROM 1 BY 1
055200         UNTIL PRT-POSN-IX > 10
055300            OR WB-HAS-POSITION.
055400 3050-EXIT.
055500     EXIT.
055600*
055700 3060-CHECK-ONE-POSN.
055800     IF PRT-TICKER(PRT-POSN-IX) = TIK-TICKER
055900                        AND PRT-POS-OPEN(PRT-POSN-IX)
056000         MOVE 'Y'                        TO WB-HAS-POSITION-SW
056100         SET WB-CUR-POSN-IX              TO PRT-POSN-IX
056200         MOVE PRT-ENTRY-PRICE(PRT-POSN-IX)   TO WB-ENTRY-PRICE
056300         MOVE PRT-HIGHEST-PRICE(PRT-POSN-IX) TO WB-HIGHEST-PRICE
056400         MOVE PRT-QUANTITY(PRT-POSN-IX)      TO WB-QUANTITY
056500         PERFORM 3100-UPDATE-HIGHEST THRU 3100-EXIT.
056600*
056700*    THE TRAILING STOP WATERMARK IS RAISED AS SOON AS THE MARKET
056800*    PRINTS A NEW HIGH FOR THE POSITION - BEFORE ANY EXIT CHECK.
056900 3100-UPDATE-HIGHEST.
057000     IF TIK-CURRENT-PRICE > WB-HIGHEST-PRICE
057100         MOVE TIK-CURRENT-PRICE TO WB-HIGHEST-PRICE
057200         MOVE TIK-CURRENT-PRICE
057300              TO PRT-HIGHEST-PRICE(PRT-POSN-IX).
057400 3100-EXIT.
057500     EXIT.
057600*
057700*    RISK MANAGER EXIT CHECKS - STOP LOSS, TAKE PROFIT, TRAILING
057800*    STOP, IN THAT ORDER.  THE FIRST ONE THAT FIRES WINS; THE
057900*    STRATEGY DISPATCH TABLE IS SKIPPED FOR THIS TICK WHEN ONE DOE
058000 3200-CHECK-RISK-EXITS.
058100     IF WB-ENTRY-PRICE = 0
058200         GO TO 3200-EXIT.
058300     COMPUTE WB-PROFIT-PCT ROUNDED =
058400             (TIK-CURRENT-PRICE / WB-ENTRY-PRICE - 1) * 100.
058500     PERFORM 3210-CHECK-STOP-LOSS THRU 3210-EXIT.
058600     IF NOT WB-EXIT-FIRED
058700         PERFORM 3220-CHECK-TAKE-PROFIT THRU 3220-EXIT.
058800     IF NOT WB-EXIT-FIRED
058900         PERFORM 3230-CHECK-TRAILING-STOP THRU 3230-EXIT.
059000 3200-EXIT.
059100     EXIT.
059200*
059300 3210-CHECK-STOP-LOSS.
059400     IF WB-PROFIT-PCT <= STOP-LOSS-PCT
059500         MOVE WB-PROFIT-PCT TO WB-PROFIT-PCT-ED
059600         STRING 'Stop loss ' DELIMITED BY SIZE
059700                WB-PROFIT-PCT-ED DELIMITED BY SIZE
059800                '%' DELIMITED BY SIZE
059900                INTO SIG-REASON
060000         PERFORM 3290-EXECUTE-EXIT-SELL THRU 3290-EXIT.
060100 3210-EXIT.
060200     EXIT.
060300*
060400 3220-CHECK-TAKE-PROFIT.
060500     IF WB-PROFIT-PCT >= TAKE-PROFIT-PCT
060600         MOVE WB-PROFIT-PCT TO WB-PROFIT-PCT-ED
060700         STRING 'Take profit ' DELIMITED BY SIZE
060800                WB-PROFIT-PCT-ED DELIMITED BY SIZE
060900                '%' DELIMITED BY SIZE
061000                INTO SIG-REASON
061100         PERFORM 3290-EXECUTE-EXIT-SELL THRU 3290-EXIT.
061200 3220-EXIT.
061300     EXIT.
061400*
061500*    TRAILING STOP FIRES ONLY ONCE THE POSITION HAS SHOWN A PROFIT
061600*    OTHERWISE A COIN THAT NEVER RALLIES WOULD BE STOPPED OUT ON T
061700*    FIRST TICK OF WEAKNESS.
061800*    98/11/03  JORTIZ    REQ CBT-0064  DROP-FROM-HIGH IS NOW TAKEN
061900*                      ON EVERY CALL - THE OLD "HIGHEST > ENTRY"
062000*                      GUARD LEFT A POSITION THAT NEVER RALLIED
062100*                      ABOVE ITS ENTRY PRICE WITH NO TRAILING STOP
062200*                      COVERAGE AT ALL
062300 3230-CHECK-TRAILING-STOP.
062400     COMPUTE WB-CHANGE-PCT ROUNDED =
062500             (WB-HIGHEST-PRICE - TIK-CURRENT-PRICE)
062600                 / WB-HIGHEST-PRICE * 100.
062700     IF WB-CHANGE-PCT >= TRAILING-STOP-PCT
062800         MOVE WB-CHANGE-PCT TO WB-CHANGE-PCT-ED
062900         STRING 'Trailing stop ' DELIMITED BY SIZE
063000                WB-CHANGE-PCT-ED DELIMITED BY SIZE
063100                '%' DELIMITED BY SIZE
063200                INTO SIG-REASON
063300         PERFORM 3290-EXECUTE-EXIT-SELL THRU 3290-EXIT.
063400 3230-EXIT.
063500     EXIT.
063600*
063700*    99/09/17  RGARCIA  REQ CBT-0071  A RISK-MANAGER EXIT NOW LOGS
063800*                      THE TRADE UNCONDITIONALLY - THE ZERO-PROFIT
063900*                      TRADE-LOG QUIRK BELONGS TO STRATEGY-SIGNAL
064000*                      SELLS ONLY (4700), NOT TO A FORCED EXIT
064100 3290-EXECUTE-EXIT-SELL.
064200     MOVE 'RISK-MGR' TO SIG-STRAT.
064300     MOVE TIK-TICKER TO SIG-TICKER.
064400     MOVE 'SELL'     TO SIG-TYPE.
064500     MOVE 1           TO SIG-STRENGTH.
064600     PERFORM 6000-RISK-CHECK-SELL THRU 6000-EXIT.
064700     IF WB-RISK-OK
064800         MOVE 'Y' TO WB-FORCE-LOG-SW
064900         PERFORM 6100-EXECUTE-SELL THRU 6100-EXIT
065000         MOVE 'Y' TO WB-EXIT-FIRED-SW
065100     ELSE
065200         ADD 1 TO WB-SIGNALS-BLOCKED.
065300 3290-EXIT.
065400     EXIT.
065500*
065600*    KEEPS THE LAST-SEEN PRICE FOR EVERY TICKER SO END-OF-JOB CAN
065700*    MARK OPEN POSITIONS TO MARKET FOR THE DAILY REPORT EVEN WHEN
065800*    THAT TICKER'S OWN TICK WASN'T THE LAST RECORD ON THE FILE.
065900 3070-UPDATE-PRICE-CACHE.
066000     MOVE 'N' TO WB-DUP-FOUND-SW.
066100     IF WB-PRICE-CACHE-COUNT > 0
066200         PERFORM 3075-MATCH-ONE-CACHE
066300             VARYING WB-PRICE-IX FROM 1 BY 1
066400             UNTIL WB-PRICE-IX > WB-PRICE-CACHE-COUNT
066500                OR WB-DUP-FOUND-SW = 'Y'.
066600     IF WB-DUP-FOUND-SW NOT = 'Y' AND WB-PRICE-CACHE-COUNT < 10
066700         ADD 1 TO WB-PRICE-CACHE-COUNT
066800         SET WB-PRICE-IX TO WB-PRICE-CACHE-COUNT
066900         MOVE TIK-TICKER        TO WB-PRICE-TICKER(WB-PRICE-IX)
067000         MOVE TIK-CURRENT-PRICE TO WB-PRICE-VALUE(WB-PRICE-IX).
067100 3070-EXIT.
067200     EXIT.
067300*
067400 3075-MATCH-ONE-CACHE.
067500     IF WB-PRICE-TICKER(WB-PRICE-IX) = TIK-TICKER
067600         MOVE TIK-CURRENT-PRICE TO WB-PRICE-VALUE(WB-PRICE-IX)
067700         MOVE 'Y' TO WB-DUP-FOUND-SW.
067800*
067900*    ----------------------------------------------------------
068000*    4000  STRATEGY DISPATCH TABLE.  EACH MEMBER IS EVALUATED IN
068100*    TURN FOR THE CURRENT TICK; A SIGNAL IS HANDLED IMMEDIATELY
068200*    (4700) SO THAT A BUY EXECUTED BY AN EARLIER STRATEGY BLOCKS A
068300*    DUPLICATE BUY FROM A LATER ONE ON THE SAME TICK.
068400*    ----------------------------------------------------------
068500 4000-STRATEGY-DISPATCH.
068600     PERFORM 4100-EVAL-DIP-BUY THRU 4100-EXIT.
068700     IF WB-SIG-PRESENT
068800         PERFORM 4700-HANDLE-SIGNAL THRU 4700-EXIT.
068900     PERFORM 4200-EVAL-MOMENTUM THRU 4200-EXIT.
069000     IF WB-SIG-PRESENT
069100         PERFORM 4700-HANDLE-SIGNAL THRU 4700-EXIT.
069200     PERFORM 4300-EVAL-VOL-BREAKOUT THRU 4300-EXIT.
069300     IF WB-SIG-PRESENT
069400         PERFORM 4700-HANDLE-SIGNAL THRU 4700-EXIT.
069500     PERFORM 4400-EVAL-VOLUME-SURGE THRU 4400-EXIT.
069600     IF WB-SIG-PRESENT
069700         PERFORM 4700-HANDLE-SIGNAL THRU 4700-EXIT.
069800     PERFORM 4500-EVAL-FEAR-GREED THRU 4500-EXIT.
069900     IF WB-SIG-PRESENT
070000         PERFORM 4700-HANDLE-SIGNAL THRU 4700-EXIT.
070100     PERFORM 4600-EVAL-NOTICE-ALPHA THRU 4600-EXIT.
070200     IF WB-SIG-PRESENT
070300         PERFORM 4700-HANDLE-SIGNAL THRU 4700-EXIT.
070400 4000-EXIT.
070500     EXIT.
070600*
070700     COPY CBTSDIP.
070800*
070900     COPY CBTSMOM.
071000*
071100     COPY CBTSVOB.
071200*
071300     COPY CBTSVSG.
071400*
071500     COPY CBTSFNG.
071600*
071700     COPY CBTSNTA.
071800*
071900*    ROUTES A SIGNAL RAISED BY ANY STRATEGY MEMBER THROUGH THE
072000*    RISK MANAGER AND ON TO THE PORTFOLIO MANAGER IF IT CLEARS.
072100 4700-HANDLE-SIGNAL.
072200     IF SIG-IS-BUY
072300         PERFORM 5000-RISK-CHECK-BUY THRU 5000-EXIT
072400         IF WB-RISK-OK
072500             PERFORM 5100-EXECUTE-BUY THRU 5100-EXIT
072600         ELSE
072700             ADD 1 TO WB-SIGNALS-BLOCKED
072800     ELSE
072900         PERFORM 6000-RISK-CHECK-SELL THRU 6000-EXIT
073000         IF WB-RISK-OK
073100             MOVE 'N' TO WB-FORCE-LOG-SW
073200             PERFORM 6100-EXECUTE-SELL THRU 6100-EXIT
073300         ELSE
073400             ADD 1 TO WB-SIGNALS-BLOCKED.
073500 4700-EXIT.
073600     EXIT.
073700*
073800*    ----------------------------------------------------------
073900*    5000  RISK MANAGER - BUY SIDE.  CHECKS RUN IN THIS ORDER AND
074000*    STOP AT THE FIRST FAILURE: SIGNAL TYPE, POSITION COUNT,
074100*    AVAILABLE BALANCE, DAILY LOSS LIMIT, MAXIMUM DRAWDOWN, THEN
074200*    DUPLICATE-TICKER LAST.
074300*    ----------------------------------------------------------
074400 5000-RISK-CHECK-BUY.
074500     MOVE 'N' TO WB-RISK-OK-SW.
074600     IF NOT SIG-IS-BUY
074700         MOVE 'Not a buy signal' TO WB-RISK-REASON
074800         GO TO 5000-EXIT.
074900     IF PRT-OPEN-COUNT >= MAX-POSITIONS
075000         MOVE 'Max positions reached' TO WB-RISK-REASON
075100         GO TO 5000-EXIT.
075200     IF PRT-BALANCE < BUY-AMOUNT
075300         MOVE 'Insufficient balance' TO WB-RISK-REASON
075400         GO TO 5000-EXIT.
075500     COMPUTE WB-DAILY-LOSS-PCT ROUNDED =
075600             WB-DAILY-REALIZED-PNL / INITIAL-KRW * 100.
075700     IF WB-DAILY-LOSS-PCT <= MAX-DAILY-LOSS-PCT
075800         MOVE 'Daily loss limit reached' TO WB-RISK-REASON
075900         GO TO 5000-EXIT.
076000     IF PRT-TOTAL-TRADES > 0
076100         COMPUTE WB-RETURN-PCT ROUNDED =
076200                 PRT-TOTAL-PROFIT / INITIAL-KRW * 100
076300         IF WB-RETURN-PCT <= MAX-DRAWDOWN-PCT
076400             MOVE 'Max drawdown reached' TO WB-RISK-REASON
076500             GO TO 5000-EXIT.
076600     MOVE 'N' TO WB-DUP-FOUND-SW.
076700     PERFORM 5020-CHECK-ONE-DUP
076800         VARYING PRT-POSN-IX FROM 1 BY 1
076900         UNTIL PRT-POSN-IX > 10
077000            OR WB-DUP-FOUND-SW = 'Y'.
077100     IF WB-DUP-FOUND-SW = 'Y'
077200         MOVE 'Duplicate open position' TO WB-RISK-REASON
077300         GO TO 5000-EXIT.
077400     MOVE 'Y' TO WB-RISK-OK-SW.
077500 5000-EXIT.
077600     EXIT.
077700*
077800 5020-CHECK-ONE-DUP.
077900     IF PRT-TICKER(PRT-POSN-IX) = SIG-TICKER
078000                        AND PRT-POS-OPEN(PRT-POSN-IX)
078100         MOVE 'Y' TO WB-DUP-FOUND-SW.
078200*
078300*    ----------------------------------------------------------
078400*    5100  PORTFOLIO MANAGER - BUY SIDE.
078500*    ----------------------------------------------------------
078600 5100-EXECUTE-BUY.
078700     COMPUTE WB-FEE ROUNDED = BUY-AMOUNT * (FEE-RATE-PCT / 100).
078800     COMPUTE WB-BUY-QTY ROUNDED =
078900             (BUY-AMOUNT - WB-FEE) / TIK-CURRENT-PRICE.
079000     SUBTRACT BUY-AMOUNT FROM PRT-BALANCE.
079100     PERFORM 5110-FIND-FREE-SLOT THRU 5110-EXIT.
079200     PERFORM 5190-STORE-NEW-POSITION THRU 5190-EXIT.
079300     ADD 1 TO PRT-OPEN-COUNT.
079400     ADD 1 TO WB-TRADE-SEQ.
079500     MOVE WB-TRADE-SEQ      TO TRD-SEQ.
079600     MOVE SIG-STRAT         TO TRD-STRAT.
079700     MOVE TIK-TICKER        TO TRD-TICKER.
079800     MOVE 'BUY '            TO TRD-SIDE.
079900     MOVE TIK-CURRENT-PRICE TO TRD-PRICE.
080000     MOVE WB-BUY-QTY        TO TRD-QTY.
080100     MOVE BUY-AMOUNT        TO TRD-TOTAL-KRW.
080200     MOVE WB-FEE            TO TRD-FEE.
080300     MOVE SIG-REASON        TO TRD-REASON.
080400     MOVE ZERO              TO TRD-PROFIT TRD-PROFIT-PCT.
080500     WRITE TRD-REC.
080600     ADD 1 TO WB-TRADES-WRITTEN.
080700     ADD 1 TO WB-BUYS-EXECUTED.
080800     ADD 1 TO WB-DAILY-TRADES-TODAY.
080900     MOVE SIG-STRAT TO WB-STAT-LOOKUP-NAME.
081000     MOVE ZERO      TO WB-STAT-TRADE-PROFIT.
081100     PERFORM 7100-UPDATE-STRAT-STATS THRU 7100-EXIT.
081200     MOVE 'Y' TO WB-HAS-POSITION-SW.
081300     SET WB-CUR-POSN-IX TO PRT-POSN-IX.
081400     MOVE TIK-CURRENT-PRICE TO WB-ENTRY-PRICE WB-HIGHEST-PRICE.
081500     MOVE WB-BUY-QTY TO WB-QUANTITY.
081600 5100-EXIT.
081700     EXIT.
081800*
081900*    MAX-POSITIONS IS NEVER MORE THAN 5 AGAINST A 10-SLOT TABLE SO
082000*    A FREE SLOT IS GUARANTEED ONCE 5000 HAS PASSED THE POSITION
082100*    COUNT CHECK.
082200 5110-FIND-FREE-SLOT.
082300     MOVE ZERO TO WB-FREE-SLOT-IX.
082400     PERFORM 5115-CHECK-ONE-SLOT
082500         VARYING PRT-POSN-IX FROM 1 BY 1
082600         UNTIL PRT-POSN-IX > 10
082700            OR WB-FREE-SLOT-IX NOT = ZERO.
082800 5110-EXIT.
082900     EXIT.
083000*
083100 5115-CHECK-ONE-SLOT.
083200     IF PRT-POS-CLOSED(PRT-POSN-IX) AND WB-FREE-SLOT-IX = ZERO
083300         SET WB-FREE-SLOT-IX TO PRT-POSN-IX.
083400*
083500*    NEW POSITION IS BUILT IN THE CBTPOSN WORK AREA FIRST, THEN
083600*    MOVED FIELD-BY-FIELD INTO THE PORTFOLIO TABLE - THE SAME
083700*    LAYOUT USED WHEN THE POSITION SNAPSHOT WAS STILL WRITTEN TO
083800*    ITS OWN INDEXED FILE, BEFORE REQ CBT-0046 FOLDED IT INTO
083900*    CBTPORT.
084000 5190-STORE-NEW-POSITION.
084100     SET PRT-POSN-IX TO WB-FREE-SLOT-IX.
084200     MOVE SIG-STRAT         TO STRATEGY-NAME OF WB-POSN-WORK.
084300     MOVE TIK-TICKER        TO TICKER OF WB-POSN-WORK.
084400     MOVE 'OPEN  '          TO STATUS OF WB-POSN-WORK.
084500     MOVE TIK-CURRENT-PRICE TO ENTRY-PRICE OF WB-POSN-WORK.
084600     MOVE WB-BUY-QTY        TO QUANTITY OF WB-POSN-WORK.
084700     MOVE TIK-CURRENT-PRICE TO HIGHEST-PRICE OF WB-POSN-WORK.
084800     MOVE ZERO TO EXIT-PRICE OF WB-POSN-WORK
084900                  PROFIT OF WB-POSN-WORK
085000                  PROFIT-PCT OF WB-POSN-WORK.
085100     MOVE STRATEGY-NAME OF WB-POSN-WORK
085200          TO PRT-STRATEGY-NAME(PRT-POSN-IX).
085300     MOVE TICKER OF WB-POSN-WORK TO PRT-TICKER(PRT-POSN-IX).
085400     MOVE STATUS OF WB-POSN-WORK TO PRT-STATUS(PRT-POSN-IX).
085500     MOVE ENTRY-PRICE OF WB-POSN-WORK
085600          TO PRT-ENTRY-PRICE(PRT-POSN-IX).
085700     MOVE QUANTITY OF WB-POSN-WORK TO PRT-QUANTITY(PRT-POSN-IX).
085800     MOVE HIGHEST-PRICE OF WB-POSN-WORK
085900          TO PRT-HIGHEST-PRICE(PRT-POSN-IX).
086000     MOVE EXIT-PRICE OF WB-POSN-WORK
086100          TO PRT-EXIT-PRICE(PRT-POSN-IX).
086200     MOVE PROFIT OF WB-POSN-WORK TO PRT-PROFIT(PRT-POSN-IX).
086300     MOVE PROFIT-PCT OF WB-POSN-WORK
086400          TO PRT-PROFIT-PCT(PRT-POSN-IX).
086500 5190-EXIT.
086600     EXIT.
086700*
086800*    ----------------------------------------------------------
086900*    6000  RISK MANAGER - SELL SIDE.
087000*    ----------------------------------------------------------
087100 6000-RISK-CHECK-SELL.
087200     MOVE 'N' TO WB-RISK-OK-SW.
087300     IF NOT SIG-IS-SELL
087400         MOVE 'Not a sell signal' TO WB-RISK-REASON
087500         GO TO 6000-EXIT.
087600     IF NOT WB-HAS-POSITION
087700         MOVE 'No open position' TO WB-RISK-REASON
087800         GO TO 6000-EXIT.
087900     MOVE 'Y' TO WB-RISK-OK-SW.
088000 6000-EXIT.
088100     EXIT.
088200*
088300*    ----------------------------------------------------------
088400*    6100  PORTFOLIO MANAGER - SELL SIDE.  BUY-SIDE FEE IS BACKED
088500*    OUT OF THE ORIGINAL COST BASIS SO THE PROFIT FIGURE REFLECTS
088600*    BOTH LEGS OF THE ROUND TRIP, NOT JUST THE EXIT LEG.
088700*    ----------------------------------------------------------
088800 6100-EXECUTE-SELL.
088900     SET PRT-POSN-IX TO WB-CUR-POSN-IX.
089000     COMPUTE WB-GROSS ROUNDED =
089100             PRT-QUANTITY(PRT-POSN-IX) * TIK-CURRENT-PRICE.
089200     COMPUTE WB-FEE ROUNDED = WB-GROSS * (FEE-RATE-PCT / 100).
089300     COMPUTE WB-NET ROUNDED = WB-GROSS - WB-FEE.
089400     COMPUTE WB-RAW-COST ROUNDED =
089500             PRT-QUANTITY(PRT-POSN-IX)
089600                 * PRT-ENTRY-PRICE(PRT-POSN-IX).
089700     COMPUTE WB-BUY-FEE ROUNDED =
089800             WB-RAW-COST * (FEE-RATE-PCT / 100)
089900                         / (1 - (FEE-RATE-PCT / 100)).
090000     COMPUTE WB-COST ROUNDED = WB-RAW-COST + WB-BUY-FEE.
090100     COMPUTE WB-SELL-PROFIT ROUNDED = WB-NET - WB-COST.
090200     IF WB-COST > 0
090300         COMPUTE WB-SELL-PROFIT-PCT ROUNDED =
090400                 WB-SELL-PROFIT / WB-COST * 100
090500     ELSE
090600         MOVE ZERO TO WB-SELL-PROFIT-PCT.
090700     ADD WB-NET TO PRT-BALANCE.
090800     ADD 1 TO PRT-TOTAL-TRADES.
090900     ADD WB-SELL-PROFIT TO PRT-TOTAL-PROFIT.
091000     IF WB-SELL-PROFIT > 0
091100         ADD 1 TO PRT-WINNING-TRADES.
091200     MOVE PRT-STRATEGY-NAME(PRT-POSN-IX) TO WB-STAT-LOOKUP-NAME.
091300     PERFORM 2900-COMPUTE-WIN-RATE THRU 2900-EXIT.
091400     MOVE TIK-CURRENT-PRICE  TO PRT-EXIT-PRICE(PRT-POSN-IX).
091500     MOVE WB-SELL-PROFIT     TO PRT-PROFIT(PRT-POSN-IX).
091600     MOVE WB-SELL-PROFIT-PCT TO PRT-PROFIT-PCT(PRT-POSN-IX).
091700     MOVE 'CLOSED' TO PRT-STATUS(PRT-POSN-IX).
091800     SUBTRACT 1 FROM PRT-OPEN-COUNT.
091900     ADD 1 TO WB-TRADE-SEQ.
092000     ADD 1 TO WB-DAILY-TRADES-TODAY.
092100     ADD WB-SELL-PROFIT TO WB-DAILY-REALIZED-PNL.
092200     MOVE WB-SELL-PROFIT TO WB-STAT-TRADE-PROFIT.
092300     PERFORM 7100-UPDATE-STRAT-STATS THRU 7100-EXIT.
092400     ADD 1 TO WB-SELLS-EXECUTED.
092500     MOVE 'N' TO WB-HAS-POSITION-SW.
092600     IF WB-SELL-PROFIT NOT = ZERO OR WB-FORCE-LOG
092700         MOVE WB-TRADE-SEQ         TO TRD-SEQ
092800         MOVE SIG-STRAT            TO TRD-STRAT
092900         MOVE TIK-TICKER           TO TRD-TICKER
093000         MOVE 'SELL'               TO TRD-SIDE
093100         MOVE TIK-CURRENT-PRICE    TO TRD-PRICE
093200         MOVE PRT-QUANTITY(PRT-POSN-IX) TO TRD-QTY
093300         MOVE WB-NET               TO TRD-TOTAL-KRW
093400         MOVE WB-FEE               TO TRD-FEE
093500         MOVE SIG-REASON           TO TRD-REASON
093600         MOVE WB-SELL-PROFIT       TO TRD-PROFIT
093700         MOVE WB-SELL-PROFIT-PCT   TO TRD-PROFIT-PCT
093800         WRITE TRD-REC
093900         ADD 1 TO WB-TRADES-WRITTEN.
094000 6100-EXIT.
094100     EXIT.
094200*
094300*    ----------------------------------------------------------
094400*    2900 / 7100  SHARED HELPERS.
094500*    ----------------------------------------------------------
094600 2900-COMPUTE-WIN-RATE.
094700     IF PRT-TOTAL-TRADES = 0
094800         MOVE ZERO TO PRT-WIN-RATE
094900     ELSE
095000         COMPUTE PRT-WIN-RATE ROUNDED =
095100                 PRT-WINNING-TRADES / PRT-TOTAL-TRADES.
095200 2900-EXIT.
095300     EXIT.
095400*
095500*    MATCHES WB-STAT-LOOKUP-NAME (SET BY THE CALLER) AGAINST THE
095600*    SIX STRATEGY NAMES AND POSTS THE TRADE/WIN/PROFIT COUNTERS.
095700*    A LOOKUP THAT FAILS TO MATCH (SHOULD NEVER HAPPEN) IS SIMPLY
095800*    DROPPED - THE PORTFOLIO TOTALS ABOVE ALREADY CARRY THE TRADE.
095900 7100-UPDATE-STRAT-STATS.
096000     MOVE ZERO TO WB-STAT-N.
096100     PERFORM 7110-MATCH-ONE-STAT
096200         VARYING WB-STAT-N FROM 1 BY 1
096300         UNTIL WB-STAT-N > 6
096400            OR WB-STAT-NAME(WB-STAT-N) = WB-STAT-LOOKUP-NAME.
096500     IF WB-STAT-N > 6
096600         GO TO 7100-EXIT.
096700     ADD 1 TO WB-STAT-TRADES(WB-STAT-N).
096800     ADD WB-STAT-TRADE-PROFIT TO WB-STAT-PROFIT(WB-STAT-N).
096900     IF WB-STAT-TRADE-PROFIT > 0
097000         ADD 1 TO WB-STAT-WINS(WB-STAT-N).
097100 7100-EXIT.
097200     EXIT.
097300*
097400 7110-MATCH-ONE-STAT.
097500     CONTINUE.
097600*
097700*    ----------------------------------------------------------
097800*    8000  END OF JOB - PERFORMANCE FILE, RUN SUMMARY AND THE
097900*    DAILY TRADING REPORT.
098000*    ----------------------------------------------------------
098100 8000-END-OF-JOB.
098200     PERFORM 8300-WRITE-PERF-RECORDS
098300         VARYING WB-STAT-N FROM 1 BY 1
098400         UNTIL WB-STAT-N > 6.
098500     MOVE ZERO TO WB-TOTAL-VALUE OF WB-REPORT-EDIT-FIELDS.
098600     PERFORM 8400-VALUE-OPEN-POSITIONS
098700         VARYING PRT-POSN-IX FROM 1 BY 1
098800         UNTIL PRT-POSN-IX > 10.
098900     ADD PRT-BALANCE TO WB-TOTAL-VALUE OF WB-REPORT-EDIT-FIELDS.
099000     COMPUTE WB-RETURN-PCT ROUNDED =
099100             (WB-TOTAL-VALUE OF WB-REPORT-EDIT-FIELDS
099200                 - INITIAL-KRW) / INITIAL-KRW * 100.
099300     PERFORM 8100-PRINT-SUMMARY THRU 8100-EXIT.
099400     PERFORM 8200-PRINT-DAILY-REPORT THRU 8200-EXIT.
099500     CLOSE TICK-FILE NOTICE-FILE TRADE-FILE PERF-FILE REPORT-FILE.
099600 8000-EXIT.
099700     EXIT.
099800*
099900 8300-WRITE-PERF-RECORDS.
100000     MOVE WB-STAT-NAME(WB-STAT-N)     TO PRF-NAME.
100100     MOVE WB-STAT-TEMPLATE(WB-STAT-N) TO PRF-TEMPLATE.
100200     IF WB-STAT-TRADES(WB-STAT-N) = 0
100300         MOVE ZERO TO PRF-RETURN-PCT PRF-WIN-RATE
100400     ELSE
100500         COMPUTE PRF-RETURN-PCT ROUNDED =
100600                 WB-STAT-PROFIT(WB-STAT-N) / INITIAL-KRW * 100
100700         COMPUTE PRF-WIN-RATE ROUNDED =
100800                 WB-STAT-WINS(WB-STAT-N)
100900                     / WB-STAT-TRADES(WB-STAT-N).
101000     MOVE WB-STAT-TRADES(WB-STAT-N) TO PRF-TOTAL-TRADES.
101100     IF WB-STAT-TRADES(WB-STAT-N) > 0
101200         MOVE 'ACTIVE  ' TO PRF-STATUS
101300     ELSE
101400         MOVE 'RETIRED ' TO PRF-STATUS.
101500     WRITE PRF-REC.
101600*
101700*    OPEN POSITIONS ARE MARKED TO THE LAST PRICE SEEN FOR THAT
101800*    TICKER (WB-PRICE-CACHE); A TICKER NEVER SEEN THIS RUN FALLS
101900*    BACK TO ITS OWN ENTRY PRICE.
102000 8400-VALUE-OPEN-POSITIONS.
102100     IF PRT-POS-OPEN(PRT-POSN-IX)
102200         MOVE 'N' TO WB-DUP-FOUND-SW
102300         MOVE PRT-ENTRY-PRICE(PRT-POSN-IX) TO WB-MARK-PRICE
102400         PERFORM 8410-LOOKUP-CACHE-PRICE
102500             VARYING WB-PRICE-IX FROM 1 BY 1
102600             UNTIL WB-PRICE-IX > WB-PRICE-CACHE-COUNT
102700                OR WB-DUP-FOUND-SW = 'Y'
102800         COMPUTE WB-POSN-VALUE ROUNDED =
102900                 PRT-QUANTITY(PRT-POSN-IX) * WB-MARK-PRICE
103000         ADD WB-POSN-VALUE
103100             TO WB-TOTAL-VALUE OF WB-REPORT-EDIT-FIELDS.
103200*
103300 8410-LOOKUP-CACHE-PRICE.
103400     IF WB-PRICE-TICKER(WB-PRICE-IX) = PRT-TICKER(PRT-POSN-IX)
103500         MOVE WB-PRICE-VALUE(WB-PRICE-IX) TO WB-MARK-PRICE
103600         MOVE 'Y' TO WB-DUP-FOUND-SW.
103700*
103800*    99/09/17  RGARCIA  REQ CBT-0071  REWRITTEN TO THE SEVEN
103900*                      FIELDS THE OPS DESK ASKED FOR - THIS REPORT
104000*                      HAD DRIFTED INTO PRINTING PORTFOLIO
104100*                      VALUATION FIGURES THAT BELONG ON THE DAILY
104200*                      TRADING REPORT INSTEAD, AND LEFT OUT
104300*                      WINNING TRADES, WIN RATE, TOTAL PROFIT,
104400*                      OPEN POSITION COUNT AND THE TRADE LOG COUNT
104500 8100-PRINT-SUMMARY.
104600     MOVE SPACES TO RPT-LINE.
104700     STRING 'CBTENG RUN SUMMARY - ' DELIMITED BY SIZE
104800            WB-RUN-CCYY DELIMITED BY SIZE '-' DELIMITED BY SIZE
104900            WB-RUN-MM DELIMITED BY SIZE '-' DELIMITED BY SIZE
105000            WB-RUN-DD DELIMITED BY SIZE
105100            INTO RPT-LINE.
105200     WRITE RPT-LINE.
105300     MOVE SPACES TO RPT-LINE.
105400     MOVE PRT-BALANCE TO WB-BALANCE-ED.
105500     STRING 'KRW BALANCE.......... ' DELIMITED BY SIZE
105600            WB-BALANCE-ED DELIMITED BY SIZE INTO RPT-LINE.
105700     WRITE RPT-LINE.
105800     MOVE SPACES TO RPT-LINE.
105900     MOVE PRT-TOTAL-TRADES TO WB-COUNT-ED.
106000     STRING 'TOTAL TRADES......... ' DELIMITED BY SIZE
106100            WB-COUNT-ED DELIMITED BY SIZE INTO RPT-LINE.
106200     WRITE RPT-LINE.
106300     MOVE SPACES TO RPT-LINE.
106400     MOVE PRT-WINNING-TRADES TO WB-COUNT-ED.
106500     STRING 'WINNING TRADES........ ' DELIMITED BY SIZE
106600            WB-COUNT-ED DELIMITED BY SIZE INTO RPT-LINE.
106700     WRITE RPT-LINE.
106800     MOVE SPACES TO RPT-LINE.
106900     COMPUTE WB-WIN-RATE-PCT ROUNDED = PRT-WIN-RATE * 100.
107000     MOVE WB-WIN-RATE-PCT TO WB-WIN-RATE-ED.
107100     STRING 'WIN RATE PCT.......... ' DELIMITED BY SIZE
107200            WB-WIN-RATE-ED DELIMITED BY SIZE INTO RPT-LINE.
107300     WRITE RPT-LINE.
107400     MOVE SPACES TO RPT-LINE.
107500     MOVE PRT-TOTAL-PROFIT TO WB-BALANCE-ED.
107600     STRING 'TOTAL PROFIT (KRW).... ' DELIMITED BY SIZE
107700            WB-BALANCE-ED DELIMITED BY SIZE INTO RPT-LINE.
107800     WRITE RPT-LINE.
107900     MOVE SPACES TO RPT-LINE.
108000     MOVE PRT-OPEN-COUNT TO WB-COUNT-ED.
108100     STRING 'OPEN POSITIONS........ ' DELIMITED BY SIZE
108200            WB-COUNT-ED DELIMITED BY SIZE INTO RPT-LINE.
108300     WRITE RPT-LINE.
108400     MOVE SPACES TO RPT-LINE.
108500     MOVE WB-TRADES-WRITTEN TO WB-COUNT-ED.
108600     STRING 'TRADE LOG ENTRIES..... ' DELIMITED BY SIZE
108700            WB-COUNT-ED DELIMITED BY SIZE INTO RPT-LINE.
108800     WRITE RPT-LINE.
108900 8100-EXIT.
109000     EXIT.
109100*
109200*    METRIC/VALUE LAYOUT PER REQ CBT-0044 - TOTAL VALUE THROUGH
109300*    TODAY P AND L IN THE ORDER THE OPERATIONS DESK ASKED FOR.
109400 8200-PRINT-DAILY-REPORT.
109500     MOVE SPACES TO RPT-LINE.
109600     WRITE RPT-LINE.
109700     MOVE SPACES TO RPT-LINE.
109800     STRING 'DAILY TRADING REPORT - ' DELIMITED BY SIZE
109900            WB-RUN-CCYY DELIMITED BY SIZE '-' DELIMITED BY SIZE
110000            WB-RUN-MM DELIMITED BY SIZE '-' DELIMITED BY SIZE
110100            WB-RUN-DD DELIMITED BY SIZE
110200            INTO RPT-LINE.
110300     WRITE RPT-LINE.
110400     MOVE SPACES TO RPT-LINE.
110500     MOVE WB-TOTAL-VALUE OF WB-REPORT-EDIT-FIELDS
110600          TO WB-TOTAL-VALUE-ED.
110700     STRING 'TOTAL VALUE (KRW)..... ' DELIMITED BY SIZE
110800            WB-TOTAL-VALUE-ED DELIMITED BY SIZE INTO RPT-LINE.
110900     WRITE RPT-LINE.
111000     MOVE SPACES TO RPT-LINE.
111100     MOVE WB-RETURN-PCT TO WB-RETURN-PCT-ED.
111200     STRING 'RETURN PCT............ ' DELIMITED BY SIZE
111300            WB-RETURN-PCT-ED DELIMITED BY SIZE INTO RPT-LINE.
111400     WRITE RPT-LINE.
111500     MOVE SPACES TO RPT-LINE.
111600     MOVE PRT-BALANCE TO WB-BALANCE-ED.
111700     STRING 'KRW BALANCE............ ' DELIMITED BY SIZE
111800            WB-BALANCE-ED DELIMITED BY SIZE INTO RPT-LINE.
111900     WRITE RPT-LINE.
112000     MOVE SPACES TO RPT-LINE.
112100     MOVE PRT-OPEN-COUNT TO WB-COUNT-ED.
112200     STRING 'OPEN POSITIONS......... ' DELIMITED BY SIZE
112300            WB-COUNT-ED DELIMITED BY SIZE INTO RPT-LINE.
112400     WRITE RPT-LINE.
112500     MOVE SPACES TO RPT-LINE.
112600     MOVE PRT-TOTAL-TRADES TO WB-COUNT-ED.
112700     STRING 'TOTAL TRADES........... ' DELIMITED BY SIZE
112800            WB-COUNT-ED DELIMITED BY SIZE INTO RPT-LINE.
112900     WRITE RPT-LINE.
113000     MOVE SPACES TO RPT-LINE.
113100     COMPUTE WB-WIN-RATE-PCT ROUNDED = PRT-WIN-RATE * 100.
113200     MOVE WB-WIN-RATE-PCT TO WB-WIN-RATE-ED.
113300     STRING 'WIN RATE PCT........... ' DELIMITED BY SIZE
113400            WB-WIN-RATE-ED DELIMITED BY SIZE INTO RPT-LINE.
113500     WRITE RPT-LINE.
113600     MOVE SPACES TO RPT-LINE.
113700     MOVE WB-DAILY-TRADES-TODAY TO WB-COUNT-ED.
113800     STRING 'TODAY TRADES........... ' DELIMITED BY SIZE
113900            WB-COUNT-ED DELIMITED BY SIZE INTO RPT-LINE.
114000     WRITE RPT-LINE.
114100     MOVE SPACES TO RPT-LINE.
114200     MOVE WB-DAILY-REALIZED-PNL TO WB-DAILY-PNL-ED.
114300     STRING 'TODAY P AND L (KRW).... ' DELIMITED BY SIZE
114400            WB-DAILY-PNL-ED DELIMITED BY SIZE INTO RPT-LINE.
114500     WRITE RPT-LINE.
114600 8200-EXIT.
114700     EXIT.
