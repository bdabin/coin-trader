000100******************************************************************
000200* PROGRAM  CBTEVOL
000300* PURPOSE  COIN BATCH TRADING - STRATEGY PARAMETER EVOLVER.
000400*          RUNS IN ONE OF TWO MODES SELECTED BY UPSI-0 AT JOB
000500*          SETUP: MUTATE (UPSI-0 OFF) READS ONE PARAMETER SET AND
000600*          RANDOMLY PERTURBS IT WITHIN BOUNDS; CROSSOVER (UPSI-0
000700*          ON) READS TWO PARAMETER SETS AND BUILDS ONE OFFSPRING
000800*          SET BY PICKING EACH KEY FROM EITHER PARENT.  NEITHER
000900*          MODE GENERATES ITS OWN RANDOM NUMBERS - BOTH CONSUME
001000*          THE PRE-STAGED DRAW STREAM PRODUCED BY THE STATISTICS
001100*          GROUP'S OVERNIGHT DRAW-GENERATOR JOB (CBTDRAWG, NOT
001200*          PART OF THIS STEP).  OUTPUT FEEDS THE NEXT NIGHT'S
001300*          CBTENG PARAMETER OVERRIDE STEP.
001400******************************************************************
001500IDENTIFICATION DIVISION.
001600PROGRAM-ID. CBTEVOL.
001700AUTHOR. M TORRES.
001800INSTALLATION. CBT DATA PROCESSING - BATCH ANALYTICS UNIT.
001900DATE-WRITTEN. 97/02/11.
002000DATE-COMPILED.
002100SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
002200******************************************************************
002300*                       C H A N G E   L O G                      *
002400******************************************************************
002500*  97/02/11  MTORRES  REQ CBT-0050  INITIAL MUTATE-ONLY EVOLVER  *
002600*  97/05/30  MTORRES  REQ CBT-0051  BOUNDS TABLE MOVED OUT OF    *
002700*                      LINE-CODE AND INTO A REDEFINED FILLER
002800*                      GROUP, SAME TECHNIQUE AS CBTENG'S NOTICE
002900*                      ALPHA KEYWORD TABLE
003000*  98/09/02  JORTIZ    Y2K REQ CBT-0055  RUN-DATE FIELD WIDENED
003100*                      TO A FULL 4-DIGIT CENTURY
003200*  99/11/15  JORTIZ    REQ CBT-0059  CROSSOVER MODE ADDED, SET
003300*                      BY UPSI-0 AT JOB SETUP
003400*  00/04/03  JORTIZ    REQ CBT-0060  UNSHARED TRAILING KEYS ON
003500*                      EITHER PARAMETER SET NOW PASS THROUGH
003600*                      INSTEAD OF BEING DROPPED AT END OF FILE
003700******************************************************************
003800ENVIRONMENT DIVISION.
003900CONFIGURATION SECTION.
004000SOURCE-COMPUTER. IBM-3090.
004100OBJECT-COMPUTER. IBM-3090.
004200SPECIAL-NAMES.
004300    C01 IS TOP-OF-FORM
004400    UPSI-0 ON  STATUS IS CROSSOVER-MODE
004500           OFF STATUS IS MUTATE-MODE.
004600INPUT-OUTPUT SECTION.
004700FILE-CONTROL.
004800    SELECT PARM-A-FILE ASSIGN TO CBTPARMA
004900        ORGANIZATION IS SEQUENTIAL
005000        ACCESS MODE IS SEQUENTIAL
005100        FILE STATUS IS WB-PARMA-STATUS.
005200    SELECT PARM-B-FILE ASSIGN TO CBTPARMB
005300        ORGANIZATION IS SEQUENTIAL
005400        ACCESS MODE IS SEQUENTIAL
005500        FILE STATUS IS WB-PARMB-STATUS.
005600    SELECT DRAW-FILE ASSIGN TO CBTDRAWF
005700        ORGANIZATION IS SEQUENTIAL
005800        ACCESS MODE IS SEQUENTIAL
005900        FILE STATUS IS WB-DRAW-STATUS.
006000    SELECT PARM-OUT-FILE ASSIGN TO CBTPARMO
006100        ORGANIZATION IS SEQUENTIAL
006200        ACCESS MODE IS SEQUENTIAL
006300        FILE STATUS IS WB-PARMO-STATUS.
006400DATA DIVISION.
006500FILE SECTION.
006600FD  PARM-A-FILE
006700    RECORDING MODE IS F
006800    LABEL RECORDS ARE STANDARD.
006900    COPY CBTPARM
007000        REPLACING ==PARM== BY ==PMA-REC==
007100                  ==PARM-KEY== BY ==PMA-KEY==
007200                  ==PARM-KIND== BY ==PMA-KIND==
007300                  ==PRM-IS-INTEGER== BY ==PMA-IS-INTEGER==
007400                  ==PRM-IS-FLOAT== BY ==PMA-IS-FLOAT==
007500                  ==PARM-VALUE== BY ==PMA-VALUE==.
007600FD  PARM-B-FILE
007700    RECORDING MODE IS F
007800    LABEL RECORDS ARE STANDARD.
007900    COPY CBTPARM
008000        REPLACING ==PARM== BY ==PMB-REC==
008100                  ==PARM-KEY== BY ==PMB-KEY==
008200                  ==PARM-KIND== BY ==PMB-KIND==
008300                  ==PRM-IS-INTEGER== BY ==PMB-IS-INTEGER==
008400                  ==PRM-IS-FLOAT== BY ==PMB-IS-FLOAT==
008500                  ==PARM-VALUE== BY ==PMB-VALUE==.
008600FD  DRAW-FILE
008700    RECORDING MODE IS F
008800    LABEL RECORDS ARE STANDARD.
008900    COPY CBTDRAW
009000        REPLACING ==DRAW== BY ==DRW-REC==
009100                  ==DRAW-VALUE== BY ==DRW-VALUE==.
009200FD  PARM-OUT-FILE
009300    RECORDING MODE IS F
009400    LABEL RECORDS ARE STANDARD.
009500    COPY CBTPARM
009600        REPLACING ==PARM== BY ==PMO-REC==
009700                  ==PARM-KEY== BY ==PMO-KEY==
009800                  ==PARM-KIND== BY ==PMO-KIND==
009900                  ==PRM-IS-INTEGER== BY ==PMO-IS-INTEGER==
010000                  ==PRM-IS-FLOAT== BY ==PMO-IS-FLOAT==
010100                  ==PARM-VALUE== BY ==PMO-VALUE==.
010200WORKING-STORAGE SECTION.
01030001  WB-FILE-STATUSES.
010400    05 WB-PARMA-STATUS          PIC X(2).
010500    05 WB-PARMB-STATUS          PIC X(2).
010600    05 WB-DRAW-STATUS           PIC X(2).
010700    05 WB-PARMO-STATUS          PIC X(2).
010800    05 FILLER                   PIC X(6).
010900*
01100001  WB-SWITCHES.
011100    05 WB-EOF-A-SW               PIC X(1) VALUE 'N'.
011200       88 WB-EOF-A                        VALUE 'Y'.
011300    05 WB-EOF-B-SW               PIC X(1) VALUE 'N'.
011400       88 WB-EOF-B                        VALUE 'Y'.
011500    05 WB-EOF-DRAW-SW            PIC X(1) VALUE 'N'.
011600       88 WB-EOF-DRAW                     VALUE 'Y'.
011700    05 WB-FOUND-SW               PIC X(1) VALUE 'N'.
011800    05 FILLER                    PIC X(11).
011900*
012000*    STRATEGY PARAMETER BOUNDS TABLE - CLAMP RANGE APPLIED AFTER
012100*    EVERY MUTATION AND EVERY CROSSOVER PICK.  BUILT FROM A
012200*    REDEFINED FILLER GROUP SINCE ANSI-74 COBOL WILL NOT LET AN
012300*    OCCURS TABLE CARRY A SEPARATE VALUE PER ELEMENT - SAME
012400*    TECHNIQUE CBTENG USES FOR ITS NOTICE ALPHA KEYWORD TABLE.
012500*    A KEY NOT FOUND HERE PASSES THROUGH UNCLAMPED.
01260001  WB-BOUNDS-INIT.
012700    05 FILLER PIC X(20) VALUE 'DROP_PCT'.
012800    05 FILLER PIC S9(5)V9(4) USAGE COMP-3 VALUE -15.0.
012900    05 FILLER PIC S9(5)V9(4) USAGE COMP-3 VALUE -2.0.
013000    05 FILLER PIC X(20) VALUE 'RECOVERY_PCT'.
013100    05 FILLER PIC S9(5)V9(4) USAGE COMP-3 VALUE 1.0.
013200    05 FILLER PIC S9(5)V9(4) USAGE COMP-3 VALUE 10.0.
013300    05 FILLER PIC X(20) VALUE 'TIMEFRAME_HOURS'.
013400    05 FILLER PIC S9(5)V9(4) USAGE COMP-3 VALUE 1.
013500    05 FILLER PIC S9(5)V9(4) USAGE COMP-3 VALUE 72.
013600    05 FILLER PIC X(20) VALUE 'LOOKBACK_HOURS'.
013700    05 FILLER PIC S9(5)V9(4) USAGE COMP-3 VALUE 1.
013800    05 FILLER PIC S9(5)V9(4) USAGE COMP-3 VALUE 72.
013900    05 FILLER PIC X(20) VALUE 'ENTRY_THRESHOLD'.
014000    05 FILLER PIC S9(5)V9(4) USAGE COMP-3 VALUE 1.0.
014100    05 FILLER PIC S9(5)V9(4) USAGE COMP-3 VALUE 15.0.
014200    05 FILLER PIC X(20) VALUE 'EXIT_THRESHOLD'.
014300    05 FILLER PIC S9(5)V9(4) USAGE COMP-3 VALUE -10.0.
014400    05 FILLER PIC S9(5)V9(4) USAGE COMP-3 VALUE -1.0.
014500    05 FILLER PIC X(20) VALUE 'K_FACTOR'.
014600    05 FILLER PIC S9(5)V9(4) USAGE COMP-3 VALUE 0.1.
014700    05 FILLER PIC S9(5)V9(4) USAGE COMP-3 VALUE 0.9.
014800    05 FILLER PIC X(20) VALUE 'VOLUME_MULTIPLIER'.
014900    05 FILLER PIC S9(5)V9(4) USAGE COMP-3 VALUE 1.5.
015000    05 FILLER PIC S9(5)V9(4) USAGE COMP-3 VALUE 10.0.
015100    05 FILLER PIC X(20) VALUE 'BUY_THRESHOLD'.
015200    05 FILLER PIC S9(5)V9(4) USAGE COMP-3 VALUE 5.
015300    05 FILLER PIC S9(5)V9(4) USAGE COMP-3 VALUE 40.
015400    05 FILLER PIC X(20) VALUE 'SELL_THRESHOLD'.
015500    05 FILLER PIC S9(5)V9(4) USAGE COMP-3 VALUE 60.
015600    05 FILLER PIC S9(5)V9(4) USAGE COMP-3 VALUE 95.
01570001  WB-BOUNDS-TABLE REDEFINES WB-BOUNDS-INIT.
015800    05 WB-BND-ENTRY OCCURS 10 TIMES
015900                     INDEXED BY WB-BND-IX.
016000        10 WB-BND-KEY            PIC X(20).
016100        10 WB-BND-MIN            PIC S9(5)V9(4) USAGE COMP-3.
016200        10 WB-BND-MAX            PIC S9(5)V9(4) USAGE COMP-3.
016300*
016400*    RUN-MODE NAME TABLE FOR THE END-OF-JOB DISPLAY LINE - SAME
016500*    REDEFINED-FILLER TECHNIQUE AS THE BOUNDS TABLE ABOVE.
01660001  WB-MODE-TEXT-INIT.
016700    05 FILLER                    PIC X(10) VALUE 'MUTATE'.
016800    05 FILLER                    PIC X(10) VALUE 'CROSSOVER'.
01690001  WB-MODE-TEXT REDEFINES WB-MODE-TEXT-INIT.
017000    05 WB-MODE-NAME OCCURS 2 TIMES PIC X(10).
01710077  WB-MODE-IX                   PIC S9(4) USAGE COMP.
017200*
017300*    RUN DATE - ACCEPTED FROM THE SYSTEM CLOCK, STAMPED ON THE
017400*    END-OF-JOB LOG LINE ONLY.  ALTERNATE VIEW BREAKS OUT
017500*    CENTURY-YEAR/MONTH/DAY FOR EDITED DISPLAY.
01760001  WB-RUN-DATE                  PIC 9(8) VALUE ZERO.
01770001  WB-RUN-DATE-ALT REDEFINES WB-RUN-DATE.
017800    05 WB-RUN-CCYY               PIC 9(4).
017900    05 WB-RUN-MM                 PIC 9(2).
018000    05 WB-RUN-DD                 PIC 9(2).
018100*
01820001  WB-MUTATION-RATE             PIC S9V9(4) USAGE COMP-3
018300                                     VALUE 0.3000.
01840001  WB-CROSS-SPLIT               PIC S9V9(4) USAGE COMP-3
018500                                     VALUE 0.5000.
018600*
01870001  WB-DRAW-WORK.
018800    05 WB-GATE-DRAW               PIC S9V9(4) USAGE COMP-3.
018900    05 WB-PERTURB-DRAW            PIC S9V9(4) USAGE COMP-3.
019000    05 WB-NEW-VALUE               PIC S9(5)V9(4) USAGE COMP-3.
019100    05 WB-DELTA                   PIC S9(5)V9(4) USAGE COMP-3.
019200    05 WB-INT-TEMP                PIC S9(7) USAGE COMP-3.
019300    05 WB-FLT-TEMP                PIC S9(7)V99 USAGE COMP-3.
019400    05 FILLER                     PIC X(8).
019500*
01960001  WB-CONTROL-TOTALS.
019700    05 WB-PARMS-READ              PIC 9(5) USAGE COMP VALUE ZERO.
019800    05 WB-PARMS-MUTATED           PIC 9(5) USAGE COMP VALUE ZERO.
019900    05 WB-PARMS-CROSSED-A         PIC 9(5) USAGE COMP VALUE ZERO.
020000    05 WB-PARMS-CROSSED-B         PIC 9(5) USAGE COMP VALUE ZERO.
020100    05 WB-PARMS-PASSED-THRU       PIC 9(5) USAGE COMP VALUE ZERO.
020200    05 FILLER                     PIC X(8).
020300*
020400PROCEDURE DIVISION.
020500*
020600*    ----------------------------------------------------------
020700*    1000  MAIN LINE.
020800*    ----------------------------------------------------------
020900 1000-MAIN-EVOLVE.
021000     PERFORM 2000-INITIALIZE-RUN THRU 2000-EXIT.
021100     IF CROSSOVER-MODE
021200         PERFORM 5000-CROSSOVER-RUN THRU 5000-EXIT
021300     ELSE
021400         PERFORM 4000-MUTATE-RUN THRU 4000-EXIT.
021500     PERFORM 8000-END-OF-JOB THRU 8000-EXIT.
021600     STOP RUN.
021700*
021800*    ----------------------------------------------------------
021900*    2000  INITIALIZATION.
022000*    ----------------------------------------------------------
022100 2000-INITIALIZE-RUN.
022200     OPEN INPUT  DRAW-FILE
022300          OUTPUT PARM-OUT-FILE.
022400     IF WB-DRAW-STATUS NOT = '00'
022500         DISPLAY 'CBTEVOL - DRAW FILE OPEN FAILED ' WB-DRAW-STATUS
022600         STOP RUN.
022700     IF CROSSOVER-MODE
022800         OPEN INPUT PARM-A-FILE PARM-B-FILE
022900         MOVE 2 TO WB-MODE-IX
023000         IF WB-PARMB-STATUS NOT = '00'
023100             DISPLAY 'CBTEVOL - PARM B FILE OPEN FAILED '
023200                     WB-PARMB-STATUS
023300             STOP RUN
023400     ELSE
023500         OPEN INPUT PARM-A-FILE
023600         MOVE 1 TO WB-MODE-IX.
023700     IF WB-PARMA-STATUS NOT = '00'
023800         DISPLAY 'CBTEVOL - PARM A FILE OPEN FAILED '
023900                 WB-PARMA-STATUS
024000         STOP RUN.
024100     ACCEPT WB-RUN-DATE FROM DATE YYYYMMDD.
024200 2000-EXIT.
024300     EXIT.
024400*
024500*    ----------------------------------------------------------
024600*    4000  MUTATE MODE.  ONE PARAMETER SET IN, ONE MUTATED SET
024700*    OUT.  EACH PARAMETER COSTS ONE GATE DRAW ALWAYS, PLUS ONE
024800*    PERTURBATION DRAW ONLY WHEN THE GATE PASSES - THE DRAW
024900*    STREAM IS CONSUMED IN EXACTLY THE ORDER THE MUTATION WOULD
025000*    HAVE TAKEN THE DRAWS HAD IT ASKED FOR THEM ONE AT A TIME.
025100*    ----------------------------------------------------------
025200 4000-MUTATE-RUN.
025300     PERFORM 4010-READ-PARM-A THRU 4010-EXIT.
025400     PERFORM 4100-MUTATE-ONE-PARM THRU 4100-EXIT
025500         UNTIL WB-EOF-A.
025600 4000-EXIT.
025700     EXIT.
025800*
025900 4010-READ-PARM-A.
026000     READ PARM-A-FILE
026100         AT END
026200             MOVE 'Y' TO WB-EOF-A-SW.
026300     IF WB-PARMA-STATUS NOT = '00' AND NOT WB-EOF-A
026400         DISPLAY 'CBTEVOL - PARM A READ ERROR ' WB-PARMA-STATUS
026500         MOVE 'Y' TO WB-EOF-A-SW.
026600 4010-EXIT.
026700     EXIT.
026800*
026900 4100-MUTATE-ONE-PARM.
027000     ADD 1 TO WB-PARMS-READ.
027100     MOVE PMA-KEY   TO PMO-KEY.
027200     MOVE PMA-KIND  TO PMO-KIND.
027300     MOVE PMA-VALUE TO WB-NEW-VALUE.
027400     PERFORM 4200-READ-DRAW THRU 4200-EXIT.
027500     MOVE DRW-VALUE TO WB-GATE-DRAW.
027600     IF WB-GATE-DRAW < WB-MUTATION-RATE
027700         PERFORM 4200-READ-DRAW THRU 4200-EXIT
027800         MOVE DRW-VALUE TO WB-PERTURB-DRAW
027900         COMPUTE WB-DELTA ROUNDED =
028000                 PMA-VALUE * 0.20 * WB-PERTURB-DRAW
028100         COMPUTE WB-NEW-VALUE ROUNDED = PMA-VALUE + WB-DELTA
028200         ADD 1 TO WB-PARMS-MUTATED.
028300     PERFORM 4300-CLAMP-TO-BOUNDS THRU 4300-EXIT.
028400     PERFORM 4400-ROUND-BY-KIND THRU 4400-EXIT.
028500     WRITE PMO-REC.
028600     PERFORM 4010-READ-PARM-A THRU 4010-EXIT.
028700 4100-EXIT.
028800     EXIT.
028900*
029000*    A DRAW STREAM SHORTER THAN THE JOB NEEDS IS TREATED AS A
029100*    ZERO DRAW RATHER THAN AN ABEND - THE STATISTICS GROUP'S
029200*    GENERATOR ALWAYS OVER-SUPPLIES, BUT THIS KEEPS A SHORT TEST
029300*    FILE FROM BLOWING UP THE STEP.
029400 4200-READ-DRAW.
029500     READ DRAW-FILE
029600         AT END
029700             MOVE 'Y' TO WB-EOF-DRAW-SW
029800             MOVE ZERO TO DRW-VALUE.
029900     IF WB-DRAW-STATUS NOT = '00' AND NOT WB-EOF-DRAW
030000         DISPLAY 'CBTEVOL - DRAW READ ERROR ' WB-DRAW-STATUS
030100         MOVE 'Y' TO WB-EOF-DRAW-SW
030200         MOVE ZERO TO DRW-VALUE.
030300 4200-EXIT.
030400     EXIT.
030500*
030600 4300-CLAMP-TO-BOUNDS.
030700     MOVE 'N' TO WB-FOUND-SW.
030800     PERFORM 4310-CHECK-ONE-BOUND
030900         VARYING WB-BND-IX FROM 1 BY 1
031000         UNTIL WB-BND-IX > 10
031100            OR WB-FOUND-SW = 'Y'.
031200 4300-EXIT.
031300     EXIT.
031400*
031500 4310-CHECK-ONE-BOUND.
031600     IF WB-BND-KEY(WB-BND-IX) = PMO-KEY
031700         MOVE 'Y' TO WB-FOUND-SW
031800         IF WB-NEW-VALUE < WB-BND-MIN(WB-BND-IX)
031900             MOVE WB-BND-MIN(WB-BND-IX) TO WB-NEW-VALUE
032000         ELSE
032100             IF WB-NEW-VALUE > WB-BND-MAX(WB-BND-IX)
032200                 MOVE WB-BND-MAX(WB-BND-IX) TO WB-NEW-VALUE.
032300*
032400*    INTEGER PARAMETERS ROUND HALF-UP TO A WHOLE NUMBER; FLOAT
032500*    PARAMETERS ROUND TO 2 DECIMALS.  ROUTED THROUGH A ZERO- OR
032600*    TWO-DECIMAL WORK FIELD SO THE ROUNDED VALUE RE-ENTERS
032700*    PMO-VALUE'S FOUR-DECIMAL PICTURE WITH THE TRAILING DIGITS
032800*    TRUE ZEROS, NOT LEFTOVER FRACTIONAL NOISE.
032900 4400-ROUND-BY-KIND.
033000     IF PMO-IS-INTEGER
033100         COMPUTE WB-INT-TEMP ROUNDED = WB-NEW-VALUE
033200         MOVE WB-INT-TEMP TO PMO-VALUE
033300     ELSE
033400         COMPUTE WB-FLT-TEMP ROUNDED = WB-NEW-VALUE
033500         MOVE WB-FLT-TEMP TO PMO-VALUE.
033600 4400-EXIT.
033700     EXIT.
033800*
033900*    ----------------------------------------------------------
034000*    5000  CROSSOVER MODE.  PARM-A-FILE AND PARM-B-FILE ARE
034100*    STAGED BY THE UPSTREAM EXTRACT IN THE SAME FIXED KEY
034200*    SEQUENCE - THE TEN-KEY STRATEGY PARAMETER SET NEVER VARIES
034300*    ITS ORDER BETWEEN RUNS, SO NO KEYED MATCH-MERGE IS ATTEMPTED
034400*    HERE.  ONE FILE RUNNING LONGER THAN THE OTHER (AN UNSHARED
034500*    TRAILING KEY) PASSES THROUGH UNCHANGED ONCE THE PAIRED LOOP
034600*    ENDS.
034700*    ----------------------------------------------------------
034800 5000-CROSSOVER-RUN.
034900     PERFORM 5010-READ-PARM-A THRU 5010-EXIT.
035000     PERFORM 5020-READ-PARM-B THRU 5020-EXIT.
035100     PERFORM 5100-CROSS-ONE-PARM THRU 5100-EXIT
035200         UNTIL WB-EOF-A OR WB-EOF-B.
035300     PERFORM 5200-PASSTHRU-A THRU 5200-EXIT
035400         UNTIL WB-EOF-A.
035500     PERFORM 5300-PASSTHRU-B THRU 5300-EXIT
035600         UNTIL WB-EOF-B.
035700 5000-EXIT.
035800     EXIT.
035900*
036000 5010-READ-PARM-A.
036100     READ PARM-A-FILE
036200         AT END
036300             MOVE 'Y' TO WB-EOF-A-SW.
036400     IF WB-PARMA-STATUS NOT = '00' AND NOT WB-EOF-A
036500         DISPLAY 'CBTEVOL - PARM A READ ERROR ' WB-PARMA-STATUS
036600         MOVE 'Y' TO WB-EOF-A-SW.
036700 5010-EXIT.
036800     EXIT.
036900*
037000 5020-READ-PARM-B.
037100     READ PARM-B-FILE
037200         AT END
037300             MOVE 'Y' TO WB-EOF-B-SW.
037400     IF WB-PARMB-STATUS NOT = '00' AND NOT WB-EOF-B
037500         DISPLAY 'CBTEVOL - PARM B READ ERROR ' WB-PARMB-STATUS
037600         MOVE 'Y' TO WB-EOF-B-SW.
037700 5020-EXIT.
037800     EXIT.
037900*
038000*    ONE DRAW PER SHARED KEY DECIDES WHICH PARENT SUPPLIES THE
038100*    OFFSPRING VALUE - BELOW THE 0.5 SPLIT POINT TAKES PARENT A,
038200*    AT OR ABOVE TAKES PARENT B.  THE PICKED VALUE STILL PASSES
038300*    THROUGH THE BOUNDS TABLE - A PARENT CAN CARRY A VALUE THAT
038400*    WAS IN RANGE UNDER AN OLDER, WIDER BOUNDS TABLE.
038500 5100-CROSS-ONE-PARM.
038600     ADD 1 TO WB-PARMS-READ.
038700     PERFORM 4200-READ-DRAW THRU 4200-EXIT.
038800     MOVE DRW-VALUE TO WB-GATE-DRAW.
038900     IF WB-GATE-DRAW < WB-CROSS-SPLIT
039000         MOVE PMA-KEY   TO PMO-KEY
039100         MOVE PMA-KIND  TO PMO-KIND
039200         MOVE PMA-VALUE TO WB-NEW-VALUE
039300         ADD 1 TO WB-PARMS-CROSSED-A
039400     ELSE
039500         MOVE PMB-KEY   TO PMO-KEY
039600         MOVE PMB-KIND  TO PMO-KIND
039700         MOVE PMB-VALUE TO WB-NEW-VALUE
039800         ADD 1 TO WB-PARMS-CROSSED-B.
039900     PERFORM 4300-CLAMP-TO-BOUNDS THRU 4300-EXIT.
040000     PERFORM 4400-ROUND-BY-KIND THRU 4400-EXIT.
040100     WRITE PMO-REC.
040200     PERFORM 5010-READ-PARM-A THRU 5010-EXIT.
040300     PERFORM 5020-READ-PARM-B THRU 5020-EXIT.
040400 5100-EXIT.
040500     EXIT.
040600*
040700 5200-PASSTHRU-A.
040800     ADD 1 TO WB-PARMS-READ.
040900     ADD 1 TO WB-PARMS-PASSED-THRU.
041000     MOVE PMA-KEY   TO PMO-KEY.
041100     MOVE PMA-KIND  TO PMO-KIND.
041200     MOVE PMA-VALUE TO PMO-VALUE.
041300     WRITE PMO-REC.
041400     PERFORM 5010-READ-PARM-A THRU 5010-EXIT.
041500 5200-EXIT.
041600     EXIT.
041700*
041800 5300-PASSTHRU-B.
041900     ADD 1 TO WB-PARMS-READ.
042000     ADD 1 TO WB-PARMS-PASSED-THRU.
042100     MOVE PMB-KEY   TO PMO-KEY.
042200     MOVE PMB-KIND  TO PMO-KIND.
042300     MOVE PMB-VALUE TO PMO-VALUE.
042400     WRITE PMO-REC.
042500     PERFORM 5020-READ-PARM-B THRU 5020-EXIT.
042600 5300-EXIT.
042700     EXIT.
042800*
042900*    ----------------------------------------------------------
043000*    8000  END OF JOB.
043100*    ----------------------------------------------------------
043200 8000-END-OF-JOB.
043300     IF CROSSOVER-MODE
043400         CLOSE PARM-A-FILE PARM-B-FILE DRAW-FILE PARM-OUT-FILE
043500     ELSE
043600         CLOSE PARM-A-FILE DRAW-FILE PARM-OUT-FILE.
043700     DISPLAY 'CBTEVOL RUN MODE..... ' WB-MODE-NAME(WB-MODE-IX).
043800     DISPLAY 'CBTEVOL RUN DATE..... ' WB-RUN-CCYY '-'
043900             WB-RUN-MM '-' WB-RUN-DD.
044000     DISPLAY 'PARAMETERS READ....... ' WB-PARMS-READ.
044100     DISPLAY 'PARAMETERS MUTATED..... ' WB-PARMS-MUTATED.
044200     DISPLAY 'CROSSED FROM PARENT A... ' WB-PARMS-CROSSED-A.
044300     DISPLAY 'CROSSED FROM PARENT B... ' WB-PARMS-CROSSED-B.
044400     DISPLAY 'PASSED THROUGH UNSHARED. ' WB-PARMS-PASSED-THRU.
044500 8000-EXIT.
044600     EXIT.
