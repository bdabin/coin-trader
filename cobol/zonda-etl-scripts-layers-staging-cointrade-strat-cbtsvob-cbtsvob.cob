000100******************************************************************
000200* MEMBER   CBTSVOB
000300* PURPOSE  STRATEGY PROCEDURE FRAGMENT - VOLATILITY BREAKOUT.
000400*          COPIED INTO THE PROCEDURE DIVISION OF CBTENG AT THE   *
000500*          STRATEGY DISPATCH TABLE (SECTION 4000).  BUY-ONLY -   *
000600*          NO SELL SIDE FOR THIS STRATEGY.  BUYS WHEN THE CURRENT
000700*          PRICE CLEARS A TARGET DERIVED FROM THE PRIOR SESSION'S
000800*          RANGE.
000900******************************************************************
001000*  91/02/14  RGARCIA  REQ CBT-0024  INITIAL BREAKOUT LOGIC
001100*  94/12/02  MTORRES  REQ CBT-0037  STRENGTH FLOORED AT 0.1 SO A
001200*                      MARGINAL BREAKOUT STILL COUNTS AS A SIGNAL
001300******************************************************************
001400 4300-EVAL-VOL-BREAKOUT.
001500     MOVE 'N' TO WB-SIG-PRESENT-SW.
001600     IF WB-HAS-POSITION
001700         GO TO 4300-EXIT.
001800     IF TIK-CURRENT-PRICE = 0 OR TIK-PREV-HIGH = 0
001900                              OR TIK-PREV-LOW = 0
002000         GO TO 4300-EXIT.
002100     COMPUTE WB-VOB-RANGE = TIK-PREV-HIGH - TIK-PREV-LOW.
002200     IF WB-VOB-RANGE NOT > 0
002300         GO TO 4300-EXIT.
002400     IF TIK-OPEN-PRICE = 0
002500         MOVE 0 TO WB-VOB-TARGET
002600     ELSE
002700         COMPUTE WB-VOB-TARGET ROUNDED =
002800                 TIK-OPEN-PRICE + (VOB-K-FACTOR * WB-VOB-RANGE).
002900     IF WB-VOB-TARGET > 0 AND TIK-CURRENT-PRICE > WB-VOB-TARGET
003000         COMPUTE WB-STRENGTH-CALC ROUNDED =
003100                 (TIK-CURRENT-PRICE - WB-VOB-TARGET)
003200                     / WB-VOB-RANGE
003300         PERFORM 4390-CLAMP-STRENGTH
003400         MOVE 'VOL-BREAKOUT'    TO SIG-STRAT
003500         MOVE TIK-TICKER        TO SIG-TICKER
003600         MOVE 'BUY '            TO SIG-TYPE
003700         MOVE WB-STRENGTH-CALC  TO SIG-STRENGTH
003800         MOVE TIK-CURRENT-PRICE TO WB-VOB-PRICE-ED
003900         MOVE WB-VOB-TARGET     TO WB-VOB-TARGET-ED
004000         STRING 'Breakout ' DELIMITED BY SIZE
004100                WB-VOB-PRICE-ED DELIMITED BY SIZE
004200                ' > TGT ' DELIMITED BY SIZE
004300                WB-VOB-TARGET-ED DELIMITED BY SIZE
004400                INTO SIG-REASON
004500         MOVE 'Y' TO WB-SIG-PRESENT-SW.
004600     GO TO 4300-EXIT.
004700*
004800 4390-CLAMP-STRENGTH.
004900     IF WB-STRENGTH-CALC > 1
005000         MOVE 1 TO WB-STRENGTH-CALC.
005100     IF WB-STRENGTH-CALC < 0.1
005200         MOVE 0.1 TO WB-STRENGTH-CALC.
005300*
005400 4300-EXIT.
005500     EXIT.
