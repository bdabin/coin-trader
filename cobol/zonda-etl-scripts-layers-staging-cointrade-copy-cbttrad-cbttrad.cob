000100******************************************************************
000200* DCLGEN TABLE(CBTTRAD)                                          *
000300*        LIBRARY(CBT.CPF.DCLGEN(CBTTRAD))                        *
000400*        ACTION(REPLACE)                                         *
000500*        NAMES(TRD-)                                             *
000600*        QUOTE                                                   *
000700******************************************************************
000800* COBOL DECLARATION FOR TABLE CBTOLTP.CBTTRAD                    *
000900* TRADE JOURNAL - ONE ROW WRITTEN PER EXECUTED BUY OR SELL.
001000* TRD-SEQ REPLACES THE SOURCE SYSTEM'S UUID; A SIMPLE SEQUENCE
001100* NUMBER, RESET AT THE START OF EACH RUN, IS SUFFICIENT HERE.
001200******************************************************************
001300*  88/04/20  RGARCIA  REQ CBT-0005  INITIAL TRADE JOURNAL LAYOUT *
001400*  90/11/27  MTORRES  REQ CBT-0022  FEE FIELD ADDED SEPARATELY   *
001500*                      FROM TOTAL-KRW (WAS COMBINED)
001600*  95/02/08  MTORRES  REQ CBT-0038  PROFIT / PROFIT-PCT ADDED    *
001700*                      FOR SELL-SIDE JOURNAL ROWS                *
001800******************************************************************
001900 01  TRAD.
002000*                       TRADE_SEQ
002100     10 TRADE-SEQ            PIC 9(7) USAGE COMP.
002200*                       STRATEGY_NAME
002300     10 STRATEGY-NAME        PIC X(30).
002400*                       TICKER
002500     10 TICKER               PIC X(12).
002600*                       SIDE
002700     10 SIDE                 PIC X(4).
002800         88 TRD-IS-BUY               VALUE 'BUY '.
002900         88 TRD-IS-SELL              VALUE 'SELL'.
003000*                       PRICE
003100     10 PRICE                PIC 9(11)V99 USAGE COMP-3.
003200*                       QUANTITY
003300     10 QUANTITY             PIC 9(7)V9(8) USAGE COMP-3.
003400*                       TOTAL_KRW - BUY: GROSS SPENT, SELL: NET
003500*                       RECEIVED AFTER FEE
003600     10 TOTAL-KRW            PIC 9(11)V99 USAGE COMP-3.
003700*                       FEE
003800     10 FEE                  PIC 9(9)V99 USAGE COMP-3.
003900*                       REASON
004000     10 REASON               PIC X(80).
004100*                       PROFIT (SELL ONLY)
004200     10 PROFIT               PIC S9(11)V99 USAGE COMP-3.
004300*                       PROFIT_PCT (SELL ONLY)
004400     10 PROFIT-PCT           PIC S9(3)V99 USAGE COMP-3.
004500     10 FILLER               PIC X(12).
004600******************************************************************
004700* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 11      *
004800******************************************************************
