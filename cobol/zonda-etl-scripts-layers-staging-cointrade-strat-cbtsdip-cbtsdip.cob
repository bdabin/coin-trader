000100******************************************************************
000200* MEMBER   CBTSDIP
000300* PURPOSE  STRATEGY PROCEDURE FRAGMENT - DIP BUY.  COPIED INTO   *
000400*          THE PROCEDURE DIVISION OF CBTENG AT THE STRATEGY      *
000500*          DISPATCH TABLE (SECTION 4000).  BUYS ON A PERCENT     *
000600*          DROP OVER A WINDOW, SELLS ON PERCENT RECOVERY FROM    *
000700*          THE ENTRY PRICE.
000800******************************************************************
000900*  90/08/11  RGARCIA  REQ CBT-0021  INITIAL DIP-BUY LOGIC        *
001000*  94/12/02  MTORRES  REQ CBT-0037  STRENGTH CLAMPED TO 1.0      *
001100*  99/03/30  JORTIZ    REQ CBT-0057  WINDOW BOUNDS CHECK ADDED   *
001200*                      SO A SHORT HISTORY NO LONGER ABENDS
001300******************************************************************
001400 4100-EVAL-DIP-BUY.
001500*    WINDOW = LAST (TIMEFRAME-HOURS + 1) HISTORY PRICES.
001600     MOVE 'N' TO WB-SIG-PRESENT-SW.
001700     COMPUTE WB-WINDOW-N = DIP-TIMEFRAME-HRS + 1.
001800     IF WB-WINDOW-N > TIK-HIST-COUNT
001900         MOVE TIK-HIST-COUNT TO WB-WINDOW-N.
002000     IF WB-WINDOW-N < 2 OR TIK-CURRENT-PRICE = 0
002100         GO TO 4100-EXIT.
002200     COMPUTE WB-WINDOW-START-IX =
002300             TIK-HIST-COUNT - WB-WINDOW-N + 1.
002400     SET TIK-PRICE-IX TO WB-WINDOW-START-IX.
002500     MOVE TIK-PRICE-HIST(TIK-PRICE-IX) TO WB-WINDOW-START-PRICE.
002600     IF WB-WINDOW-START-PRICE = 0
002700         GO TO 4100-EXIT.
002800     COMPUTE WB-CHANGE-PCT ROUNDED =
002900             (TIK-CURRENT-PRICE / WB-WINDOW-START-PRICE - 1) * 100
003000     IF WB-HAS-POSITION AND WB-ENTRY-PRICE > 0
003100         PERFORM 4110-DIP-SELL-CHECK
003200     ELSE
003300         PERFORM 4120-DIP-BUY-CHECK.
003400     GO TO 4100-EXIT.
003500*
003600 4110-DIP-SELL-CHECK.
003700     COMPUTE WB-PROFIT-PCT ROUNDED =
003800             (TIK-CURRENT-PRICE / WB-ENTRY-PRICE - 1) * 100.
003900     IF WB-PROFIT-PCT >= DIP-RECOVERY-PCT
004000         COMPUTE WB-STRENGTH-CALC ROUNDED =
004100                 WB-PROFIT-PCT / (DIP-RECOVERY-PCT * 2)
004200         PERFORM 4190-CLAMP-STRENGTH
004300         MOVE 'DIP-BUY'         TO SIG-STRAT
004400         MOVE TIK-TICKER        TO SIG-TICKER
004500         MOVE 'SELL'            TO SIG-TYPE
004600         MOVE WB-STRENGTH-CALC  TO SIG-STRENGTH
004700         MOVE WB-PROFIT-PCT     TO WB-PROFIT-PCT-ED
004800         MOVE DIP-RECOVERY-PCT  TO DIP-RECOVERY-PCT-ED
004900         STRING 'Recovery ' DELIMITED BY SIZE
005000                WB-PROFIT-PCT-ED DELIMITED BY SIZE
005100                '% >= ' DELIMITED BY SIZE
005200                DIP-RECOVERY-PCT-ED DELIMITED BY SIZE
005300                '%' DELIMITED BY SIZE
005400                INTO SIG-REASON
005500         MOVE 'Y' TO WB-SIG-PRESENT-SW.
005600*
005700 4120-DIP-BUY-CHECK.
005800     IF WB-CHANGE-PCT <= DIP-DROP-PCT
005900*        ABSOLUTE VALUE TAKEN MANUALLY - NO INTRINSIC FUNCTIONS
006000*        ARE USED IN THIS SHOP'S COBOL.
006100         MOVE WB-CHANGE-PCT TO WB-ABS-A
006200         IF WB-ABS-A < 0
006300             COMPUTE WB-ABS-A = WB-ABS-A * -1.
006400         COMPUTE WB-ABS-B = DIP-DROP-PCT * 2
006500         IF WB-ABS-B < 0
006600             COMPUTE WB-ABS-B = WB-ABS-B * -1.
006700         COMPUTE WB-STRENGTH-CALC ROUNDED = WB-ABS-A / WB-ABS-B
006800         PERFORM 4190-CLAMP-STRENGTH
006900         MOVE 'DIP-BUY'         TO SIG-STRAT
007000         MOVE TIK-TICKER        TO SIG-TICKER
007100         MOVE 'BUY '            TO SIG-TYPE
007200         MOVE WB-STRENGTH-CALC  TO SIG-STRENGTH
007300         MOVE WB-CHANGE-PCT     TO WB-CHANGE-PCT-ED
007400         MOVE DIP-DROP-PCT      TO DIP-DROP-PCT-ED
007500         STRING 'Dip ' DELIMITED BY SIZE
007600                WB-CHANGE-PCT-ED DELIMITED BY SIZE
007700                '% <= ' DELIMITED BY SIZE
007800                DIP-DROP-PCT-ED DELIMITED BY SIZE
007900                '%' DELIMITED BY SIZE
008000                INTO SIG-REASON
008100         MOVE 'Y' TO WB-SIG-PRESENT-SW.
008200*
008300 4190-CLAMP-STRENGTH.
008400     IF WB-STRENGTH-CALC > 1
008500         MOVE 1 TO WB-STRENGTH-CALC.
008600     IF WB-STRENGTH-CALC < 0
008700         MOVE 0 TO WB-STRENGTH-CALC.
008800*
008900 4100-EXIT.
009000     EXIT.
