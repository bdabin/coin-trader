000100******************************************************************
000200* DCLGEN TABLE(CBTPERF)                                          *
000300*        LIBRARY(CBT.CPF.DCLGEN(CBTPERF))                        *
000400*        ACTION(REPLACE)                                         *
000500*        NAMES(PRF-)                                             *
000600*        QUOTE                                                   *
000700******************************************************************
000800* COBOL DECLARATION FOR TABLE CBTOLTP.CBTPERF                    *
000900* LEADERBOARD INPUT - ONE ROW PER STRATEGY INSTANCE, PRODUCED BY
001000* A PRIOR RUN OF CBTENG AND STAGED FOR THE CBTLEAD REPORT JOB.
001100******************************************************************
001200*  89/07/29  RGARCIA  REQ CBT-0011  INITIAL STRATEGY-PERF LAYOUT *
001300*  94/03/15  MTORRES  REQ CBT-0035  TEMPLATE FIELD ADDED TO      *
001400*                      DISTINGUISH INSTANCES OF THE SAME TEMPLATE
001500******************************************************************
001600 01  PERF.
001700*                       NAME
001800     10 NAME                PIC X(30).
001900*                       TEMPLATE
002000     10 TEMPLATE            PIC X(20).
002100*                       RETURN_PCT
002200     10 RETURN-PCT          PIC S9(3)V99 USAGE COMP-3.
002300*                       WIN_RATE
002400     10 WIN-RATE            PIC 9V9(4) USAGE COMP-3.
002500*                       TOTAL_TRADES
002600     10 TOTAL-TRADES        PIC 9(5) USAGE COMP.
002700*                       STATUS
002800     10 STATUS              PIC X(8).
002900         88 PRF-ACTIVE              VALUE 'ACTIVE  '.
003000         88 PRF-RETIRED             VALUE 'RETIRED '.
003100     10 FILLER              PIC X(15).
003200******************************************************************
003300* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 6       *
003400******************************************************************
