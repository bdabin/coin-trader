000100******************************************************************
000200* MEMBER   CBTCFG                                                *
000300* PURPOSE  RUN CONSTANTS FOR THE COIN BATCH TRADING RULE ENGINE. *
000400*          VALUES ARE COMPILED IN; OVERRIDE BY RE-ASSEMBLING
000500*          WITH A REPLACING COPY OR BY READING A PARAMETER CARD
000600*          INTO WB-CFG-OVERRIDE IN CBTENG (NOT YET IMPLEMENTED).
000700******************************************************************
000800*  90/01/08  RGARCIA  REQ CBT-0020  INITIAL CONSTANTS MEMBER     *
000900*  93/11/30  MTORRES  REQ CBT-0034  MAX-DRAWDOWN-PCT AND         *
001000*                      MAX-DAILY-LOSS-PCT ADDED                  *
001100*  99/06/21  JORTIZ    REQ CBT-0058  MAX-POSITIONS RAISED TO 5   *
001200******************************************************************
001300 01  CFG.
001400*                       INITIAL_KRW - STARTING CASH, ALSO THE
001500*                       BASE FOR RETURN-% AND DAILY-LOSS-%
001600     10 INITIAL-KRW          PIC 9(11)V99 USAGE COMP-3
001700                                 VALUE 1000000.00.
001800*                       BUY_AMOUNT - FIXED KRW NOTIONAL PER BUY
001900     10 BUY-AMOUNT           PIC 9(11)V99 USAGE COMP-3
002000                                 VALUE 100000.00.
002100*                       FEE_RATE_PCT - PER-SIDE FEE, PERCENT OF
002200*                       GROSS (0.05 -> RATE 0.0005)
002300     10 FEE-RATE-PCT         PIC 9V99 USAGE COMP-3
002400                                 VALUE 0.05.
002500*                       STOP_LOSS_PCT
002600     10 STOP-LOSS-PCT        PIC S9(3)V9 USAGE COMP-3
002700                                 VALUE -5.0.
002800*                       TAKE_PROFIT_PCT
002900     10 TAKE-PROFIT-PCT      PIC S9(3)V9 USAGE COMP-3
003000                                 VALUE 10.0.
003100*                       TRAILING_STOP_PCT
003200     10 TRAILING-STOP-PCT    PIC S9(3)V9 USAGE COMP-3
003300                                 VALUE 3.0.
003400*                       MAX_DAILY_LOSS_PCT
003500     10 MAX-DAILY-LOSS-PCT   PIC S9(3)V9 USAGE COMP-3
003600                                 VALUE -3.0.
003700*                       MAX_DRAWDOWN_PCT
003800     10 MAX-DRAWDOWN-PCT     PIC S9(3)V9 USAGE COMP-3
003900                                 VALUE -15.0.
004000*                       MAX_POSITIONS
004100     10 MAX-POSITIONS        PIC S9(4) USAGE COMP
004200                                 VALUE 5.
004300     10 FILLER               PIC X(8).
004400******************************************************************
004500* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 9       *
004600******************************************************************
