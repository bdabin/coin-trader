000100******************************************************************
000200* DCLGEN TABLE(CBTPOSN)                                          *
000300*        LIBRARY(CBT.CPF.DCLGEN(CBTPOSN))                        *
000400*        ACTION(REPLACE)                                         *
000500*        NAMES(POS-)                                             *
000600*        QUOTE                                                   *
000700******************************************************************
000800* COBOL DECLARATION FOR TABLE CBTOLTP.CBTPOSN                    *
000900* ONE POSITION ROW PER TICKER, HELD IN THE PORTFOLIO TABLE
001000* (CBTPORT). NEVER MORE THAN ONE OPEN POSITION PER TICKER.
001100******************************************************************
001200*  88/03/11  RGARCIA  REQ CBT-0004  INITIAL POSITION LAYOUT      *
001300*  92/10/02  MTORRES  REQ CBT-0031  HIGHEST-PRICE ADDED FOR THE  *
001400*                      TRAILING-STOP EXIT
001500*  97/08/14  MTORRES  REQ CBT-0049  PROFIT-PCT WIDENED           *
001600******************************************************************
001700 01  POSN.
001800*                       STRATEGY_NAME
001900     10 STRATEGY-NAME        PIC X(30).
002000*                       TICKER
002100     10 TICKER               PIC X(12).
002200*                       STATUS
002300     10 STATUS               PIC X(6).
002400         88 POS-OPEN                 VALUE 'OPEN  '.
002500         88 POS-CLOSED               VALUE 'CLOSED'.
002600*                       ENTRY_PRICE
002700     10 ENTRY-PRICE          PIC 9(11)V99 USAGE COMP-3.
002800*                       QUANTITY
002900     10 QUANTITY             PIC 9(7)V9(8) USAGE COMP-3.
003000*                       HIGHEST_PRICE
003100     10 HIGHEST-PRICE        PIC 9(11)V99 USAGE COMP-3.
003200*                       EXIT_PRICE (ZERO WHILE OPEN)
003300     10 EXIT-PRICE           PIC 9(11)V99 USAGE COMP-3.
003400*                       PROFIT
003500     10 PROFIT               PIC S9(11)V99 USAGE COMP-3.
003600*                       PROFIT_PCT
003700     10 PROFIT-PCT           PIC S9(3)V99 USAGE COMP-3.
003800*                       COST (DERIVED - ENTRY-PRICE * QUANTITY,
003900*                       NOT STORED, COMPUTED BY 2100-COMPUTE-COST
004000*                       IN CBTENG)
004100     10 FILLER               PIC X(16).
004200******************************************************************
004300* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 8       *
004400******************************************************************
