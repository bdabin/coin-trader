000100******************************************************************
000200* MEMBER   CBTSNTA
000300* PURPOSE  STRATEGY PROCEDURE FRAGMENT - NOTICE ALPHA.  COPIED   *
000400*          INTO THE PROCEDURE DIVISION OF CBTENG AT THE STRATEGY *
000500*          DISPATCH TABLE (SECTION 4000).  BUY-ONLY - NO SELL
000600*          SIDE.  SCANS THE NOTICE TABLE LOADED AT START OF RUN
000700*          (WB-NOTC-TABLE) FOR THE FIRST ITEM NAMING THIS TICKER
000800*          THAT ALSO CARRIES ONE OF THE WATCHED KEYWORDS.
000900******************************************************************
001000*  92/01/20  RGARCIA  REQ CBT-0028  INITIAL NOTICE ALPHA LOGIC
001100*  92/01/20  RGARCIA  REQ CBT-0028  KEYWORD TABLE BUILT VIA A
001200*                      REDEFINED FILLER GROUP - SEE WB-NTA-PARM
001300*                      IN CBTENG WORKING-STORAGE
001400*  98/05/11  JORTIZ    REQ CBT-0053  LISTING-CLASS KEYWORDS NOW
001500*                      SCORE HIGHER THAN AN AIRDROP-ONLY MATCH
001600******************************************************************
001700 4600-EVAL-NOTICE-ALPHA.
001800     MOVE 'N' TO WB-SIG-PRESENT-SW.
001900     IF WB-HAS-POSITION OR WB-NOTC-COUNT = 0
002000         GO TO 4600-EXIT.
002100     MOVE 'N' TO WB-NTA-MATCH-SW.
002200     SET WB-NOTC-IX TO 1.
002300     PERFORM 4610-NTA-SCAN-ONE-NOTICE
002400         VARYING WB-NOTC-IX FROM 1 BY 1
002500         UNTIL WB-NOTC-IX > WB-NOTC-COUNT
002600            OR WB-NTA-MATCH-SW = 'Y'.
002700     GO TO 4600-EXIT.
002800*
002900 4610-NTA-SCAN-ONE-NOTICE.
003000     MOVE 'N' TO WB-NTA-TICK-SW.
003100     SET WB-NTA-TICK-IX TO 1.
003200     PERFORM 4620-NTA-CHECK-TICKER
003300         VARYING WB-NTA-TICK-IX FROM 1 BY 1
003400         UNTIL WB-NTA-TICK-IX > WB-NOTC-TICK-CNT(WB-NOTC-IX)
003500            OR WB-NTA-TICK-SW = 'Y'.
003600     IF WB-NTA-TICK-SW NOT = 'Y'
003700         GO TO 4610-EXIT.
003800     MOVE 'N' TO WB-NTA-KEYW-SW.
003900     MOVE 'N' TO WB-NTA-LISTING-SW.
004000     SET WB-NTA-KEYW-IX TO 1.
004100     PERFORM 4630-NTA-CHECK-KEYWORD
004200         VARYING WB-NTA-KEYW-IX FROM 1 BY 1
004300         UNTIL WB-NTA-KEYW-IX > WB-NOTC-KEYW-CNT(WB-NOTC-IX).
004400     IF WB-NTA-KEYW-SW = 'Y'
004500         PERFORM 4640-NTA-BUILD-SIGNAL
004600         MOVE 'Y' TO WB-NTA-MATCH-SW.
004700 4610-EXIT.
004800     EXIT.
004900*
005000 4620-NTA-CHECK-TICKER.
005100     IF WB-NOTC-TICKERS(WB-NOTC-IX, WB-NTA-TICK-IX) = TIK-TICKER
005200         MOVE 'Y' TO WB-NTA-TICK-SW.
005300*
005400 4630-NTA-CHECK-KEYWORD.
005500     SET NTA-KEYW-PARM-IX TO 1.
005600     PERFORM 4635-NTA-MATCH-ONE-PARM
005700         VARYING NTA-KEYW-PARM-IX FROM 1 BY 1
005800         UNTIL NTA-KEYW-PARM-IX > NTA-KEYW-COUNT.
005900*
006000 4635-NTA-MATCH-ONE-PARM.
006100     IF WB-NOTC-KEYWORDS(WB-NOTC-IX, WB-NTA-KEYW-IX) =
006200                  NTA-KEYWORD(NTA-KEYW-PARM-IX)
006300         MOVE 'Y' TO WB-NTA-KEYW-SW
006400         IF NTA-IS-LISTING-CLASS(NTA-KEYW-PARM-IX)
006500             MOVE 'Y' TO WB-NTA-LISTING-SW.
006600*
006700 4640-NTA-BUILD-SIGNAL.
006800     MOVE 'NOTICE-ALPHA'    TO SIG-STRAT.
006900     MOVE TIK-TICKER        TO SIG-TICKER.
007000     MOVE 'BUY '            TO SIG-TYPE.
007100     IF WB-NTA-LISTING-SW = 'Y'
007200         MOVE 0.9 TO SIG-STRENGTH
007300     ELSE
007400         MOVE 0.6 TO SIG-STRENGTH.
007500     STRING 'Notice: ' DELIMITED BY SIZE
007600            WB-NOTC-TITLE(WB-NOTC-IX) DELIMITED BY SIZE
007700            INTO SIG-REASON.
007800     MOVE 'Y' TO WB-SIG-PRESENT-SW.
007900*
008000 4600-EXIT.
008100     EXIT.
