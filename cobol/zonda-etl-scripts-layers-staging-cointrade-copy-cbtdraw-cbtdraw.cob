000100******************************************************************
000200* DCLGEN TABLE(CBTDRAW)                                          *
000300*        LIBRARY(CBT.CPF.DCLGEN(CBTDRAW))                        *
000400*        ACTION(REPLACE)                                         *
000500*        NAMES(DRW-)                                             *
000600*        QUOTE                                                   *
000700******************************************************************
000800* COBOL DECLARATION FOR TABLE CBTOLTP.CBTDRAW                    *
000900* ONE PSEUDO-RANDOM DRAW PER ROW, PREPARED UPSTREAM BY THE       *
001000* STATISTICS GROUP'S DRAW GENERATOR AND STAGED HERE AS A PLAIN   *
001100* SEQUENTIAL FEED.  CBTEVOL DOES NOT GENERATE RANDOM NUMBERS OF  *
001200* ITS OWN - IT CONSUMES THIS STREAM ONE RECORD AT A TIME.  THE   *
001300* SAME FIELD SERVES BOTH AS A MUTATION-GATE DRAW (READ AS A      *
001400* UNIFORM VALUE IN 0.0000-0.9999) AND AS A GAUSSIAN PERTURBATION *
001500* DRAW (READ AS A SIGNED FRACTION OF ONE STANDARD DEVIATION,     *
001600* TYPICALLY -3.0000 TO 3.0000) - THE CALLING PARAGRAPH KNOWS
001700* WHICH IS WHICH FROM WHERE IT IS IN THE MUTATION SEQUENCE.
001800******************************************************************
001900*  97/02/11  MTORRES  REQ CBT-0050  INITIAL DRAW STREAM RECORD   *
002000*                      FOR THE STRATEGY EVOLVER PROJECT
002100******************************************************************
002200 01  DRAW.
002300*                       DRAW_VALUE
002400     10 DRAW-VALUE            PIC S9V9(4) USAGE COMP-3.
002500     10 FILLER                PIC X(11).
002600******************************************************************
002700* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 1       *
002800******************************************************************
