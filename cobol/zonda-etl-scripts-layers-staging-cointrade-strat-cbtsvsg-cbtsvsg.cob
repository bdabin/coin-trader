000100******************************************************************
000200* MEMBER   CBTSVSG
000300* PURPOSE  STRATEGY PROCEDURE FRAGMENT - VOLUME SURGE.  COPIED   *
000400*          INTO THE PROCEDURE DIVISION OF CBTENG AT THE STRATEGY *
000500*          DISPATCH TABLE (SECTION 4000).  BUY-ONLY - NO SELL    *
000600*          SIDE.  BUYS WHEN CURRENT VOLUME RUNS WELL AHEAD OF    *
000700*          ITS OWN LOOKBACK AVERAGE AND THE TICKER IS ALSO UP    *
000800*          OVER THE SAME WINDOW.
000900******************************************************************
001000*  91/06/03  RGARCIA  REQ CBT-0025  INITIAL VOLUME SURGE LOGIC
001100*  99/03/30  JORTIZ    REQ CBT-0057  WINDOW BOUNDS CHECK ADDED
001200*                      SO A SHORT HISTORY NO LONGER ABENDS
001300*  99/09/17  RGARCIA  REQ CBT-0071  24-HOUR CHANGE NO LONGER RE-
001400*                      DERIVED FROM PRICE HISTORY - THE TICK'S
001500*                      OWN REPORTED CHANGE-PCT IS USED SO THIS
001600*                      STRATEGY AGREES WITH THE FEED
001700******************************************************************
001800 4400-EVAL-VOLUME-SURGE.
001900     MOVE 'N' TO WB-SIG-PRESENT-SW.
002000     IF WB-HAS-POSITION
002100         GO TO 4400-EXIT.
002200     COMPUTE WB-WINDOW-N = VSG-LOOKBACK-HRS.
002300     IF WB-WINDOW-N > TIK-VOL-HIST-COUNT
002400         MOVE TIK-VOL-HIST-COUNT TO WB-WINDOW-N.
002500     IF WB-WINDOW-N < 2 OR TIK-VOLUME = 0
002600         GO TO 4400-EXIT.
002700     COMPUTE WB-WINDOW-START-IX =
002800             TIK-VOL-HIST-COUNT - WB-WINDOW-N + 1.
002900     MOVE 0 TO WB-VSG-VOL-TOTAL.
003000     SET TIK-VOL-IX TO WB-WINDOW-START-IX.
003100     PERFORM 4410-VSG-ADD-VOL
003200         VARYING WB-VSG-CTR FROM 1 BY 1
003300         UNTIL WB-VSG-CTR > WB-WINDOW-N.
003400     COMPUTE WB-VSG-VOL-AVG ROUNDED =
003500             WB-VSG-VOL-TOTAL / WB-WINDOW-N.
003600     IF WB-VSG-VOL-AVG NOT > 0
003700         GO TO 4400-EXIT.
003800     COMPUTE WB-VSG-VOL-RATIO ROUNDED =
003900             TIK-VOLUME / WB-VSG-VOL-AVG.
004000*    24-HOUR PRICE CHANGE COMES STRAIGHT OFF THE TICK RECORD - DO
004100*    NOT RE-DERIVE IT FROM THE PRICE HISTORY TABLE, THE FEED'S OWN
004200*    FIGURE IS THE BUSINESS RULE.
004300     IF WB-VSG-VOL-RATIO >= VSG-VOL-MULT AND TIK-CHANGE-PCT > 0
004400         COMPUTE WB-STRENGTH-CALC ROUNDED =
004500                 WB-VSG-VOL-RATIO / (VSG-VOL-MULT * 2)
004600         PERFORM 4490-CLAMP-STRENGTH
004700         MOVE 'VOLUME-SURGE'    TO SIG-STRAT
004800         MOVE TIK-TICKER        TO SIG-TICKER
004900         MOVE 'BUY '            TO SIG-TYPE
005000         MOVE WB-STRENGTH-CALC  TO SIG-STRENGTH
005100         MOVE WB-VSG-VOL-RATIO  TO WB-VSG-VOL-RATIO-ED
005200         STRING 'Volume ' DELIMITED BY SIZE
005300                WB-VSG-VOL-RATIO-ED DELIMITED BY SIZE
005400                'x average' DELIMITED BY SIZE
005500                INTO SIG-REASON
005600         MOVE 'Y' TO WB-SIG-PRESENT-SW.
005700     GO TO 4400-EXIT.
005800*
005900 4410-VSG-ADD-VOL.
006000     ADD TIK-VOL-HIST(TIK-VOL-IX) TO WB-VSG-VOL-TOTAL.
006100     SET TIK-VOL-IX UP BY 1.
006200*
006300 4490-CLAMP-STRENGTH.
006400     IF WB-STRENGTH-CALC > 1
006500         MOVE 1 TO WB-STRENGTH-CALC.
006600     IF WB-STRENGTH-CALC < 0
006700         MOVE 0 TO WB-STRENGTH-CALC.
006800*
006900 4400-EXIT.
007000     EXIT.
