000100******************************************************************
000200* MEMBER   CBTSFNG
000300* PURPOSE  STRATEGY PROCEDURE FRAGMENT - FEAR AND GREED.  COPIED
000400*          INTO THE PROCEDURE DIVISION OF CBTENG AT THE STRATEGY *
000500*          DISPATCH TABLE (SECTION 4000).  BUYS INTO FEAR (LOW   *
000600*          INDEX), SELLS INTO GREED (HIGH INDEX).                *
000700******************************************************************
000800*  91/11/08  RGARCIA  REQ CBT-0026  INITIAL FEAR/GREED LOGIC
000900*  94/12/02  MTORRES  REQ CBT-0037  STRENGTH FLOORED AT 0.3
001000******************************************************************
001100 4500-EVAL-FEAR-GREED.
001200     MOVE 'N' TO WB-SIG-PRESENT-SW.
001300*    A NEGATIVE INDEX MEANS THE FEED CARRIED NO READING FOR THIS
001400*    TICKER ON THIS TICK - TREAT AS NO SIGNAL, NOT AS EXTREME FEAR
001500     IF TIK-FEAR-GREED < 0
001600         GO TO 4500-EXIT.
001700     IF WB-HAS-POSITION AND WB-ENTRY-PRICE > 0
001800         PERFORM 4510-FNG-SELL-CHECK
001900     ELSE
002000         IF NOT WB-HAS-POSITION
002100             PERFORM 4520-FNG-BUY-CHECK.
002200     GO TO 4500-EXIT.
002300*
002400 4510-FNG-SELL-CHECK.
002500     IF TIK-FEAR-GREED >= FNG-SELL-THRESH
002600         COMPUTE WB-STRENGTH-CALC ROUNDED =
002700                 (TIK-FEAR-GREED - FNG-SELL-THRESH) / 25
002800         PERFORM 4590-CLAMP-STRENGTH
002900         MOVE 'FEAR-GREED'     TO SIG-STRAT
003000         MOVE TIK-TICKER       TO SIG-TICKER
003100         MOVE 'SELL'           TO SIG-TYPE
003200         MOVE WB-STRENGTH-CALC TO SIG-STRENGTH
003300         MOVE TIK-FEAR-GREED   TO WB-FNG-INDEX-ED
003400         STRING 'Greed index ' DELIMITED BY SIZE
003500                WB-FNG-INDEX-ED DELIMITED BY SIZE
003600                INTO SIG-REASON
003700         MOVE 'Y' TO WB-SIG-PRESENT-SW.
003800*
003900 4520-FNG-BUY-CHECK.
004000     IF TIK-FEAR-GREED <= FNG-BUY-THRESH
004100         COMPUTE WB-STRENGTH-CALC ROUNDED =
004200                 (FNG-BUY-THRESH - TIK-FEAR-GREED) / 25
004300         PERFORM 4590-CLAMP-STRENGTH
004400         MOVE 'FEAR-GREED'     TO SIG-STRAT
004500         MOVE TIK-TICKER       TO SIG-TICKER
004600         MOVE 'BUY '           TO SIG-TYPE
004700         MOVE WB-STRENGTH-CALC TO SIG-STRENGTH
004800         MOVE TIK-FEAR-GREED   TO WB-FNG-INDEX-ED
004900         STRING 'Fear index ' DELIMITED BY SIZE
005000                WB-FNG-INDEX-ED DELIMITED BY SIZE
005100                INTO SIG-REASON
005200         MOVE 'Y' TO WB-SIG-PRESENT-SW.
005300*
005400 4590-CLAMP-STRENGTH.
005500     IF WB-STRENGTH-CALC > 1
005600         MOVE 1 TO WB-STRENGTH-CALC.
005700     IF WB-STRENGTH-CALC < 0.3
005800         MOVE 0.3 TO WB-STRENGTH-CALC.
005900*
006000 4500-EXIT.
006100     EXIT.
